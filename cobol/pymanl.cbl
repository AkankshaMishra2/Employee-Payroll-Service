000010*****************************************************************
000020*                                                               *
000030*                MANUAL PAYROLL GENERATION                     *
000040*                                                               *
000050*****************************************************************
000060*
000070 IDENTIFICATION          DIVISION.
000080*================================
000090*
000100      PROGRAM-ID.         PYMANL.
000110      AUTHOR.              R J TATE.
000120      INSTALLATION.        APPLEWOOD COMPUTERS.
000130      DATE-WRITTEN.        19-NOV-1991.
000140      DATE-COMPILED.
000150      SECURITY.            APPLEWOOD COMPUTERS PAYROLL - IN
000160                            CONFIDENCE.
000170*
000180*    REMARKS.             ONE-OFF PAYROLL ENTRY FOR AN EMPLOYEE
000190*                          WHOSE PAY DOES NOT COME OFF THE MONTHLY
000200*                          ATTENDANCE FEED - A FLAT PERCENTAGE RULE
000210*                          ON THE BASIC SALARY GIVEN ON THE REQUEST.
000220*
000230*    CALLED MODULES.      NONE.
000240*
000250* CHANGE LOG.
000260* 19/11/1991 RJT - 1.0 WRITTEN FOR THE PAY OFFICE COUNTER STAFF WHO
000270*                      NEEDED A QUICK MANUAL ENTRY ROUTE THAT DID
000280*                      NOT NEED A FULL ATTENDANCE RUN.
000290* 02/03/1995 VBC -  .1 DEFAULTS ADDED FOR PAY PERIOD AND STATUS
000300*                      WHEN THE REQUEST LEAVES THEM BLANK.
000310* 14/01/1998 VBC -  .2 CENTURY-DATE REVIEW - DEFAULT PAY PERIOD NOW
000320*                      TAKEN FROM A CCYYMMDD ACCEPT, NOT A 2-DIGIT
000330*                      YEAR.  Y2K SIGNED OFF.
000340* 30/08/2004 RJT -  .3 NET PAY ROUNDING TIGHTENED TO MATCH THE
000350*                      MONTHLY RUN'S HALF-UP-TO-THE-CENT RULE.
000360* 11/10/2009 VBC -  .4 MIGRATED FOR GNU COBOL, NO LOGIC CHANGE.
000370* 05/02/26  VBC -  1.1.0 RE-CUT ONTO THE NEW REQUEST/SALARY RECORD
000380*                      SHAPES.
000382* 10/08/26  VBC -  1.1.1 DROPPED THE UNUSED UK/USA/INTL DATE-FORM
000384*                      COPY.  OPEN AND WRITE NOW CHECK FILE STATUS
000386*                      THROUGH A COMMON ZZ040-EVALUATE-MESSAGE.
000387* 10/08/26  VBC -  1.1.2 UPSI-0 WIRED IN AS A WRITE-TRACE SWITCH.
000390*
000400*****************************************************************
000410* COPYRIGHT (C) 1991-2026 APPLEWOOD COMPUTERS.  ALL RIGHTS
000420* RESERVED.  FOR USE WITHIN THE LICENSED INSTALLATION ONLY -
000430* NOT TO BE COPIED OR PASSED TO A THIRD PARTY WITHOUT WRITTEN
000440* CONSENT OF THE PROPRIETOR.
000450*****************************************************************
000460*
000470 ENVIRONMENT             DIVISION.
000480*================================
000490*
000500 CONFIGURATION           SECTION.
000510 SOURCE-COMPUTER.        GENERIC-PC.
000520 OBJECT-COMPUTER.        GENERIC-PC.
000530 SPECIAL-NAMES.
000540     UPSI-0 IS SW-TRACE-MODE.
000550*    NO DECIMAL-POINT CLAUSE CODED - PERIOD IS THE DECIMAL POINT
000560*    THROUGHOUT, AS ACCOUNTS WOULD EXPECT ON A US-STYLE LEDGER.
000570*
000580 INPUT-OUTPUT            SECTION.
000590 FILE-CONTROL.
000600     SELECT  REQUEST-FILE
000610             ASSIGN      TO REQFILE
000620             ORGANIZATION IS LINE SEQUENTIAL
000630             FILE STATUS IS WS-REQ-STATUS.
000640     SELECT  SALARY-FILE
000650             ASSIGN      TO SALFILE
000660             ORGANIZATION IS SEQUENTIAL
000670             FILE STATUS IS WS-SAL-STATUS.
000680*
000690 DATA                    DIVISION.
000700*================================
000710*
000720 FILE                    SECTION.
000730*-----------------------
000740 FD  REQUEST-FILE.
000750 COPY "WSPYREQ.COB".
000760*
000770 FD  SALARY-FILE.
000780 COPY "WSPYSAL.COB".
000790*
000800 WORKING-STORAGE SECTION.
000810*-----------------------
000820 77  PROG-NAME               PIC X(17)        VALUE "PYMANL   (1.1.0)".
000830*
000840 01  WS-FILE-STATUSES.
000850     03  WS-REQ-STATUS       PIC XX           VALUE "00".
000860     03  WS-SAL-STATUS       PIC XX           VALUE "00".
000862 01  WS-COMBINED-STATUS REDEFINES WS-FILE-STATUSES
000864                         PIC X(4).
000870*
000880 01  WS-SWITCHES.
000890     03  WS-REQ-EOF-SW       PIC X            VALUE "N".
000900         88  WS-REQ-EOF                       VALUE "Y".
000910*
000920 01  WS-RATES.
000930     03  WS-ALLOW-RATE       PIC 9V99         COMP-3 VALUE 0.20.
000940     03  WS-DEDUCT-RATE      PIC 9V99         COMP-3 VALUE 0.10.
000950*
000960 01  WS-CALC-AREA.
000970     03  WS-ALLOWANCES       PIC S9(7)V99     COMP-3 VALUE ZERO.
000980     03  WS-DEDUCTIONS       PIC S9(7)V99     COMP-3 VALUE ZERO.
000990     03  WS-NET              PIC S9(7)V99     COMP-3 VALUE ZERO.
001000*
001010 01  WS-COUNTS.
001020     03  WS-REQUEST-COUNT    PIC 9(5)         COMP   VALUE ZERO.
001025*
001026 01  WS-CHECK-STATUS         PIC XX           VALUE SPACES.
001028 01  WS-EVAL-MSG             PIC X(25)        VALUE SPACES.
001030*
001040 01  WS-TODAY.
001050     03  WS-TODAY-8          PIC 9(8)         VALUE ZERO.
001060     03  WS-TODAY-BREAKDOWN REDEFINES WS-TODAY-8.
001070         05  WS-TODAY-CCYY   PIC 9(4).
001080         05  WS-TODAY-MM     PIC 99.
001090         05  WS-TODAY-DD     PIC 99.
001100*
001130 PROCEDURE DIVISION.
001140*
001150 AA000-MAIN              SECTION.
001160*********************************
001170     ACCEPT   WS-TODAY-8 FROM DATE YYYYMMDD.
001180     OPEN     INPUT  REQUEST-FILE.
001182     IF       WS-REQ-STATUS NOT = "00"
001183              MOVE WS-REQ-STATUS TO WS-CHECK-STATUS
001184              PERFORM ZZ040-EVALUATE-MESSAGE
001186              DISPLAY "PYMANL - REQUEST-FILE OPEN FAILED - "
001188                      WS-REQ-STATUS " " WS-EVAL-MSG
001190     END-IF.
001192     OPEN     EXTEND SALARY-FILE.
001194     IF       WS-SAL-STATUS NOT = "00"
001195              MOVE WS-SAL-STATUS TO WS-CHECK-STATUS
001196              PERFORM ZZ040-EVALUATE-MESSAGE
001198              DISPLAY "PYMANL - SALARY-FILE OPEN FAILED - "
001199                      WS-SAL-STATUS " " WS-EVAL-MSG
001200     END-IF.
001201     READ     REQUEST-FILE AT END MOVE "Y" TO WS-REQ-EOF-SW.
001210     PERFORM  AA010-PROCESS-ONE-REQUEST THRU AA010-EXIT
001220              UNTIL WS-REQ-EOF.
001230     CLOSE    REQUEST-FILE.
001240     CLOSE    SALARY-FILE.
001250     DISPLAY  "PYMANL - MANUAL PAYROLL ENTRIES WRITTEN.. "
001260              WS-REQUEST-COUNT.
001265     DISPLAY  "PYMANL - FINAL FILE STATUSES (REQ/SAL)... "
001268              WS-COMBINED-STATUS.
001270     STOP     RUN.
001280 AA000-EXIT.  EXIT SECTION.
001290*
001300 AA010-PROCESS-ONE-REQUEST.
001310*--------------------------
001320     PERFORM  AA020-CALCULATE-MANUAL-PAY THRU AA020-EXIT.
001330     PERFORM  AA030-BUILD-SALARY-REC     THRU AA030-EXIT.
001335     IF       SW-TRACE-MODE IS ON
001336              DISPLAY "PYMANL - TRACE - WRITING " REQ-EMPLOYEE-NO
001337                      " " REQ-EMP-NAME
001338     END-IF.
001340     WRITE    PY-SALARY-RECORD.
001342     IF       WS-SAL-STATUS NOT = "00"
001343              MOVE WS-SAL-STATUS TO WS-CHECK-STATUS
001344              PERFORM ZZ040-EVALUATE-MESSAGE
001346              DISPLAY "PYMANL - SALARY-FILE WRITE FAILED - "
001348                      WS-SAL-STATUS " " WS-EVAL-MSG
001350     END-IF.
001360     ADD      1 TO WS-REQUEST-COUNT.
001370     READ     REQUEST-FILE AT END MOVE "Y" TO WS-REQ-EOF-SW.
001385 AA010-EXIT.  EXIT.
001387*
001390 AA020-CALCULATE-MANUAL-PAY.
001400*---------------------------
001410     COMPUTE  WS-ALLOWANCES ROUNDED = REQ-BASIC * WS-ALLOW-RATE.
001420     COMPUTE  WS-DEDUCTIONS ROUNDED = REQ-BASIC * WS-DEDUCT-RATE.
001430     COMPUTE  WS-NET ROUNDED =
001440              REQ-BASIC + WS-ALLOWANCES - WS-DEDUCTIONS.
001450 AA020-EXIT.  EXIT.
001460*
001470 AA030-BUILD-SALARY-REC.
001480*-----------------------
001490     MOVE     SPACES           TO PY-SALARY-RECORD.
001500     MOVE     REQ-EMPLOYEE-NO  TO SAL-EMPLOYEE-NO.
001510     MOVE     REQ-EMP-NAME     TO SAL-EMP-NAME.
001520     MOVE     REQ-EMP-CODE     TO SAL-EMP-CODE.
001530     IF       REQ-YEAR = ZERO AND REQ-MONTH = ZERO
001540              MOVE WS-TODAY-CCYY TO SAL-YEAR
001550              MOVE WS-TODAY-MM   TO SAL-MONTH
001560     ELSE
001570              MOVE REQ-YEAR      TO SAL-YEAR
001580              MOVE REQ-MONTH     TO SAL-MONTH
001590     END-IF.
001600     MOVE     REQ-BASIC        TO SAL-BASIC.
001610     MOVE     WS-ALLOWANCES    TO SAL-ALLOWANCES.
001620     MOVE     ZERO             TO SAL-OVERTIME-PAY.
001630     ADD      REQ-BASIC WS-ALLOWANCES GIVING SAL-GROSS.
001640     MOVE     ZERO             TO SAL-TAX-DED
001650                                   SAL-PF-DED
001660                                   SAL-ESI-DED
001670                                   SAL-LATE-PENALTY.
001680     MOVE     WS-DEDUCTIONS    TO SAL-TOTAL-DED.
001690     MOVE     WS-NET           TO SAL-NET.
001700     MOVE     ZERO             TO SAL-WORKING-DAYS
001710                                   SAL-TOTAL-HOURS
001720                                   SAL-OT-HOURS
001730                                   SAL-LATE-COUNT.
001740     MOVE     WS-TODAY-8       TO SAL-PROC-DATE.
001750     IF       REQ-STATUS = SPACES
001760              SET SAL-STATUS-PENDING TO TRUE
001770     ELSE
001780              MOVE REQ-STATUS  TO SAL-STATUS
001790     END-IF.
001800 AA030-EXIT.  EXIT.
001810*
001820 ZZ040-EVALUATE-MESSAGE      SECTION.
001830*********************************
001832* 10/08/26 VBC - COMMON FILE-STATUS-TO-MESSAGE LOOKUP FOR
001834*                REQUEST-FILE AND SALARY-FILE, CALLED FROM
001836*                WHICHEVER PARAGRAPH SPOTS A BAD STATUS.
001838*
001840     EVALUATE WS-CHECK-STATUS
001842        WHEN  "00"
001844              MOVE "SUCCESSFUL COMPLETION    " TO WS-EVAL-MSG
001846        WHEN  "10"
001848              MOVE "NO MORE RECORDS - AT END  " TO WS-EVAL-MSG
001850        WHEN  "23"
001852              MOVE "RECORD NOT FOUND          " TO WS-EVAL-MSG
001854        WHEN  "35"
001856              MOVE "FILE DOES NOT EXIST       " TO WS-EVAL-MSG
001858        WHEN  "37"
001860              MOVE "OPEN MODE NOT SUPPORTED   " TO WS-EVAL-MSG
001862        WHEN  OTHER
001864              MOVE "FILE I-O ERROR - SEE LOG  " TO WS-EVAL-MSG
001866     END-EVALUATE.
001868 ZZ040-EVAL-MSG-EXIT.
001870     EXIT     SECTION.
001872*
