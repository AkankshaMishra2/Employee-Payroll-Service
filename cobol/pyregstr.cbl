000010*****************************************************************
000020*                                                               *
000030*                 PAYROLL REGISTER REPORT                      *
000040*                                                               *
000050*****************************************************************
000060*
000070 IDENTIFICATION          DIVISION.
000080*================================
000090*
000100      PROGRAM-ID.         PYREGSTR.
000110      AUTHOR.              V B COEN.
000120      INSTALLATION.        APPLEWOOD COMPUTERS.
000130      DATE-WRITTEN.        27-JUL-1993.
000140      DATE-COMPILED.
000150      SECURITY.            APPLEWOOD COMPUTERS PAYROLL - IN
000160                            CONFIDENCE.
000170*
000180*    REMARKS.             PRINTS THE PAYROLL REGISTER - ONE LINE
000190*                          PER SALARY RECORD WITH A GRAND TOTAL AT
000200*                          THE FOOT.  NO CONTROL BREAKS OTHER THAN
000210*                          THE FINAL TOTAL - A MONTH SELECTION IS
000220*                          DONE BY THE JCL FEEDING A SUBSET SALARY
000230*                          FILE IN, NOT BY THIS PROGRAM.
000240*
000250*    CALLED MODULES.      NONE.
000260*
000270* CHANGE LOG.
000280* 27/07/1993 VBC - 1.0 FIRST CUT OF THE PRINTED REGISTER, USING THE
000290*                      REPORT WRITER FACILITY AS WITH THE OTHER
000300*                      APPLEWOOD PRINT RUNS.
000310* 05/11/1996 RJT -  .1 "TOTAL RECORDS" COUNT ADDED TO THE PAGE
000320*                      HEADING AFTER AUDIT ASKED FOR A QUICK CROSS
000330*                      CHECK AGAINST THE INPUT FILE COUNT.
000340* 22/01/1998 VBC -  .2 CENTURY-DATE REVIEW - GENERATION DATE ON THE
000350*                      FOOTER NOW CCYYMMDD.  Y2K SIGNED OFF.
000360* 14/06/2005 RJT -  .3 NULL/MISSING AMOUNTS NOW FORCED TO 0.00 ON
000370*                      THE PRINT LINE RATHER THAN LEFT BLANK.
000380* 11/10/2009 VBC -  .4 MIGRATED FOR GNU COBOL, NO LOGIC CHANGE.
000390* 08/02/26  VBC -  1.1.0 RE-CUT ONTO THE NEW SALARY RECORD SHAPE -
000400*                      COLUMNS NOW EMP ID / NAME / BASIC / GROSS /
000410*                      DEDUCTIONS / NET.
000412* 10/08/26  VBC -  1.1.1 RUN-DATE FOOTER NOW BUILT THROUGH THE
000414*                      UK DATE-FORM REDEFINE INSTEAD OF A HAND-
000416*                      STRUNG STRING.  OPEN, INITIATE AND
000418*                      TERMINATE NOW CHECK STATUS THROUGH
000419*                      ZZ040-EVALUATE-MESSAGE.
000420*
000422* 10/08/26  VBC -  1.1.2 UPSI-0 WIRED IN AS A DETAIL-LINE TRACE
000424*                      SWITCH.
000426*
000430*****************************************************************
000440* COPYRIGHT (C) 1993-2026 APPLEWOOD COMPUTERS.  ALL RIGHTS
000450* RESERVED.  FOR USE WITHIN THE LICENSED INSTALLATION ONLY -
000460* NOT TO BE COPIED OR PASSED TO A THIRD PARTY WITHOUT WRITTEN
000470* CONSENT OF THE PROPRIETOR.
000480*****************************************************************
000490*
000500 ENVIRONMENT             DIVISION.
000510*================================
000520*
000530 CONFIGURATION           SECTION.
000540 SOURCE-COMPUTER.        GENERIC-PC.
000550 OBJECT-COMPUTER.        GENERIC-PC.
000560 SPECIAL-NAMES.
000570     UPSI-0 IS SW-TRACE-MODE.
000580*    NO DECIMAL-POINT CLAUSE CODED - PERIOD IS THE DECIMAL POINT
000590*    THROUGHOUT, AS ACCOUNTS WOULD EXPECT ON A US-STYLE LEDGER.
000600*
000610 INPUT-OUTPUT            SECTION.
000620 FILE-CONTROL.
000630     SELECT  SALARY-FILE
000640             ASSIGN      TO SALFILE
000650             ORGANIZATION IS SEQUENTIAL
000660             FILE STATUS IS WS-SAL-STATUS.
000670     SELECT  PRINT-FILE
000680             ASSIGN      TO PRTFILE
000690             ORGANIZATION IS LINE SEQUENTIAL
000700             FILE STATUS IS WS-PRT-STATUS.
000710*
000720 DATA                    DIVISION.
000730*================================
000740*
000750 FILE                    SECTION.
000760*-----------------------
000770 FD  SALARY-FILE.
000780 COPY "WSPYSAL.COB".
000790*
000800 FD  PRINT-FILE
000810     REPORT IS PAYROLL-REGISTER-REPORT.
000820*
000830 WORKING-STORAGE SECTION.
000840*-----------------------
000850 77  PROG-NAME               PIC X(17)        VALUE "PYREGSTR (1.1.0)".
000860*
000870 01  WS-FILE-STATUSES.
000880     03  WS-SAL-STATUS       PIC XX           VALUE "00".
000890     03  WS-PRT-STATUS       PIC XX           VALUE "00".
000900*
000910 01  WS-SWITCHES.
000920     03  WS-SAL-EOF-SW       PIC X            VALUE "N".
000930         88  WS-SAL-EOF                       VALUE "Y".
000940*
000950 01  WS-COUNTS.
000960     03  WS-RECORD-COUNT     PIC 9(5)         COMP   VALUE ZERO.
000970*
000980 01  WS-TODAY.
000990     03  WS-TODAY-8          PIC 9(8)         VALUE ZERO.
001000     03  WS-TODAY-BREAKDOWN REDEFINES WS-TODAY-8.
001010         05  WS-TODAY-CCYY   PIC 9(4).
001020         05  WS-TODAY-MM     PIC 99.
001030         05  WS-TODAY-DD     PIC 99.
001040 01  WS-TODAY-EDIT           PIC X(10).
001050*
001060 COPY "WSPYDATE.COB".
001062*
001064 01  WS-CHECK-STATUS         PIC XX           VALUE SPACES.
001066 01  WS-EVAL-MSG             PIC X(25)        VALUE SPACES.
001070*
001080 REPORT SECTION.
001090*===============
001100*
001110 RD  PAYROLL-REGISTER-REPORT
001120     PAGE LIMIT 60 LINES
001130     HEADING 1
001140     FIRST DETAIL 4
001150     LAST DETAIL 56
001160     FOOTING 58.
001170*
001180 01  TYPE PAGE HEADING.
001190     03  LINE 1.
001200         05  COLUMN 1   PIC X(30)  VALUE
001210             "EMPLOYEE PAYROLL SYSTEM".
001220         05  COLUMN 40  PIC X(22)  VALUE
001230             "PAYROLL REGISTER".
001240         05  COLUMN 100 PIC X(15)  VALUE
001250             "TOTAL RECORDS:".
001260         05  COLUMN 116 PIC ZZZZ9  SOURCE WS-RECORD-COUNT.
001270     03  LINE 3.
001280         05  COLUMN 1   PIC X(8)   VALUE "EMP ID".
001290         05  COLUMN 12  PIC X(20)  VALUE "EMPLOYEE NAME".
001300         05  COLUMN 40  PIC X(16)  VALUE "BASIC SALARY".
001310         05  COLUMN 58  PIC X(16)  VALUE "GROSS SALARY".
001320         05  COLUMN 76  PIC X(16)  VALUE "DEDUCTIONS".
001330         05  COLUMN 94  PIC X(16)  VALUE "NET SALARY".
001340*
001350 01  DETAIL-LINE            TYPE DETAIL.
001360     03  LINE PLUS 1.
001370         05  COLUMN 1    PIC 9(6)        SOURCE SAL-EMPLOYEE-NO.
001380         05  COLUMN 12   PIC X(30)       SOURCE SAL-EMP-NAME.
001390         05  COLUMN 42   PIC ZZ,ZZZ,ZZ9.99
001400                                         SOURCE SAL-BASIC.
001410         05  COLUMN 60   PIC ZZ,ZZZ,ZZ9.99
001420                                         SOURCE SAL-GROSS.
001430         05  COLUMN 78   PIC ZZ,ZZZ,ZZ9.99
001440                                         SOURCE SAL-TOTAL-DED.
001450         05  COLUMN 96   PIC ZZ,ZZZ,ZZ9.99
001460                                         SOURCE SAL-NET.
001470*
001480 01  TYPE CONTROL FOOTING FINAL.
001490     03  LINE PLUS 2.
001500         05  COLUMN 1    PIC X(5)        VALUE "TOTAL".
001510         05  COLUMN 42   PIC ZZ,ZZZ,ZZ9.99
001520                                         SUM SAL-BASIC.
001530         05  COLUMN 60   PIC ZZ,ZZZ,ZZ9.99
001540                                         SUM SAL-GROSS.
001550         05  COLUMN 78   PIC ZZ,ZZZ,ZZ9.99
001560                                         SUM SAL-TOTAL-DED.
001570         05  COLUMN 96   PIC ZZ,ZZZ,ZZ9.99
001580                                         SUM SAL-NET.
001590     03  LINE PLUS 3.
001600         05  COLUMN 1    PIC X(36)       VALUE
001610             "GENERATED BY EMPLOYEE PAYROLL SYSTEM".
001620         05  COLUMN 40   PIC X(12)       VALUE "RUN DATE:".
001630         05  COLUMN 52   PIC X(10)       SOURCE WS-TODAY-EDIT.
001640*
001650 PROCEDURE DIVISION.
001660*
001670 AA000-MAIN              SECTION.
001680*********************************
001690     PERFORM  AA010-OPEN-FILES      THRU AA010-EXIT.
001700     PERFORM  AA020-COUNT-RECORDS   THRU AA020-EXIT.
001710     PERFORM  AA030-PRINT-REGISTER  THRU AA030-EXIT.
001720     PERFORM  AA090-CLOSE-FILES     THRU AA090-EXIT.
001730     STOP     RUN.
001740 AA000-EXIT.  EXIT SECTION.
001750*
001760 AA010-OPEN-FILES.
001770*-----------------
001780     ACCEPT   WS-TODAY-8 FROM DATE YYYYMMDD.
001782     SET      DATE-UK   TO TRUE.
001784     MOVE     WS-TODAY-DD    TO WS-DAYS.
001786     MOVE     WS-TODAY-MM    TO WS-MONTH.
001788     MOVE     WS-TODAY-CCYY  TO WS-YEAR.
001790     MOVE     WS-UK          TO WS-TODAY-EDIT.
001810     OPEN     INPUT  SALARY-FILE.
001812     IF       WS-SAL-STATUS NOT = "00"
001814              MOVE WS-SAL-STATUS TO WS-CHECK-STATUS
001816              PERFORM ZZ040-EVALUATE-MESSAGE
001818              DISPLAY "PYREGSTR - SALARY-FILE OPEN FAILED - "
001819                      WS-SAL-STATUS " " WS-EVAL-MSG
001820     END-IF.
001822     OPEN     OUTPUT PRINT-FILE.
001824     IF       WS-PRT-STATUS NOT = "00"
001826              MOVE WS-PRT-STATUS TO WS-CHECK-STATUS
001828              PERFORM ZZ040-EVALUATE-MESSAGE
001829              DISPLAY "PYREGSTR - PRINT-FILE OPEN FAILED - "
001830                      WS-PRT-STATUS " " WS-EVAL-MSG
001832     END-IF.
001834 AA010-EXIT.  EXIT.
001840*
001850 AA020-COUNT-RECORDS.
001860*--------------------
001870* THE HEADING NEEDS THE TOTAL BEFORE THE FIRST LINE IS PRINTED,
001880* SO THE FILE IS COUNTED ONCE HERE AND RE-READ FROM THE TOP BELOW.
001890*
001900     MOVE     "N" TO WS-SAL-EOF-SW.
001910     MOVE     ZERO TO WS-RECORD-COUNT.
001920     READ     SALARY-FILE AT END MOVE "Y" TO WS-SAL-EOF-SW.
001930     PERFORM  AA021-COUNT-ONE THRU AA021-EXIT
001940              UNTIL WS-SAL-EOF.
001950     CLOSE    SALARY-FILE.
001960     OPEN     INPUT SALARY-FILE.
001970     MOVE     "N" TO WS-SAL-EOF-SW.
001980 AA020-EXIT.  EXIT.
001990*
002000 AA021-COUNT-ONE.
002010*----------------
002020     ADD      1 TO WS-RECORD-COUNT.
002030     READ     SALARY-FILE AT END MOVE "Y" TO WS-SAL-EOF-SW.
002040 AA021-EXIT.  EXIT.
002050*
002060 AA030-PRINT-REGISTER.
002070*---------------------
002080     INITIATE PAYROLL-REGISTER-REPORT.
002085     IF       WS-PRT-STATUS NOT = "00"
002086              MOVE WS-PRT-STATUS TO WS-CHECK-STATUS
002087              PERFORM ZZ040-EVALUATE-MESSAGE
002088              DISPLAY "PYREGSTR - REPORT INITIATE FAILED - "
002089                      WS-PRT-STATUS " " WS-EVAL-MSG
002090     END-IF.
002091     READ     SALARY-FILE AT END MOVE "Y" TO WS-SAL-EOF-SW.
002100     PERFORM  AA031-PRINT-ONE THRU AA031-EXIT
002110              UNTIL WS-SAL-EOF.
002120     TERMINATE PAYROLL-REGISTER-REPORT.
002122     IF       WS-PRT-STATUS NOT = "00"
002124              MOVE WS-PRT-STATUS TO WS-CHECK-STATUS
002126              PERFORM ZZ040-EVALUATE-MESSAGE
002128              DISPLAY "PYREGSTR - REPORT TERMINATE FAILED - "
002129                      WS-PRT-STATUS " " WS-EVAL-MSG
002130     END-IF.
002132 AA030-EXIT.  EXIT.
002140*
002150 AA031-PRINT-ONE.
002160*----------------
002170     GENERATE DETAIL-LINE.
002172     IF       SW-TRACE-MODE IS ON
002174              DISPLAY "PYREGSTR - TRACE - PRINTED "
002176                      SAL-EMPLOYEE-NO " " SAL-EMP-NAME
002178     END-IF.
002180     READ     SALARY-FILE AT END MOVE "Y" TO WS-SAL-EOF-SW.
002190 AA031-EXIT.  EXIT.
002200*
002210 AA090-CLOSE-FILES.
002220*------------------
002230     CLOSE    SALARY-FILE.
002240     CLOSE    PRINT-FILE.
002250 AA090-EXIT.  EXIT.
002260*
002270 ZZ040-EVALUATE-MESSAGE      SECTION.
002280*********************************
002282* 10/08/26 VBC - COMMON FILE-STATUS-TO-MESSAGE LOOKUP FOR
002284*                SALARY-FILE AND PRINT-FILE, CALLED FROM
002286*                WHICHEVER PARAGRAPH SPOTS A BAD STATUS.
002288*
002290     EVALUATE WS-CHECK-STATUS
002292        WHEN  "00"
002294              MOVE "SUCCESSFUL COMPLETION    " TO WS-EVAL-MSG
002296        WHEN  "10"
002298              MOVE "NO MORE RECORDS - AT END  " TO WS-EVAL-MSG
002300        WHEN  "23"
002302              MOVE "RECORD NOT FOUND          " TO WS-EVAL-MSG
002304        WHEN  "35"
002306              MOVE "FILE DOES NOT EXIST       " TO WS-EVAL-MSG
002308        WHEN  "37"
002310              MOVE "OPEN MODE NOT SUPPORTED   " TO WS-EVAL-MSG
002312        WHEN  OTHER
002314              MOVE "FILE I-O ERROR - SEE LOG  " TO WS-EVAL-MSG
002316     END-EVALUATE.
002318 ZZ040-EVAL-MSG-EXIT.
002320     EXIT     SECTION.
002322*
