000010*****************************************************************
000020*                                                               *
000030*                 BULK PAYMENT RELEASE RUN                     *
000040*                                                               *
000050*****************************************************************
000060*
000070 IDENTIFICATION          DIVISION.
000080*================================
000090*
000100      PROGRAM-ID.         PYPAID.
000110      AUTHOR.              V B COEN.
000120      INSTALLATION.        APPLEWOOD COMPUTERS.
000130      DATE-WRITTEN.        03-JUN-1994.
000140      DATE-COMPILED.
000150      SECURITY.            APPLEWOOD COMPUTERS PAYROLL - IN
000160                            CONFIDENCE.
000170*
000180*    REMARKS.             RELEASES PENDING PAY TO PAID, EITHER FOR
000190*                          THE WHOLE SALARY FILE IN ONE SWEEP OR
000200*                          FOR A SINGLE NAMED EMPLOYEE, DEPENDING
000210*                          ON THE MODE SWITCH CHAINED IN FROM THE
000220*                          JOB STEP.
000230*
000240*    CALLED MODULES.      NONE.
000250*
000260* CHANGE LOG.
000270* 03/06/1994 VBC - 1.0 WRITTEN FOR THE FIRST BACS RELEASE RUN -
000280*                      BULK SWEEP OF THE WHOLE SALARY FILE ONLY.
000290* 21/02/1997 VBC -  .1 SINGLE-EMPLOYEE RELEASE MODE ADDED AFTER THE
000300*                      PAY OFFICE ASKED FOR A WAY TO RELEASE ONE
000310*                      CORRECTED RECORD WITHOUT RE-RUNNING THE LOT.
000320* 13/01/1998 VBC -  .2 CENTURY-DATE REVIEW - NO 2-DIGIT YEAR FIELDS
000330*                      FOUND IN THIS MODULE.  Y2K SIGNED OFF.
000340* 19/09/2001 RJT -  .3 PAID-STATUS COMPARE MADE CASE-BLIND AFTER A
000350*                      LOWER-CASE "paid" SLIPPED THROUGH FROM A
000360*                      HAND-EDITED RECORD AND WAS RELEASED TWICE.
000370* 11/10/2009 VBC -  .4 MIGRATED FOR GNU COBOL, NO LOGIC CHANGE.
000380* 06/02/26  VBC -  1.1.0 RE-CUT ONTO THE NEW SALARY RECORD SHAPE.
000382* 10/08/26  VBC -  1.1.1 DROPPED THE UNUSED UK/USA/INTL DATE-FORM
000384*                      COPY.  OPEN AND WRITE ON BOTH FILES NOW
000386*                      CHECK STATUS THROUGH ZZ040-EVALUATE-MESSAGE.
000387* 10/08/26  VBC -  1.1.2 SINGLE-RELEASE MODE NOW ALSO KEYED ON
000388*                      YEAR/MONTH, NOT JUST EMPLOYEE NUMBER - A
000389*                      MULTI-PERIOD EMPLOYEE WAS GETTING EVERY
000390*                      PENDING RECORD RELEASED, NOT JUST THE ONE.
000391* 10/08/26  VBC -  1.1.3 UPSI-0 WIRED IN AS A RELEASE-MATCH TRACE
000392*                      SWITCH.
000393*
000400*****************************************************************
000410* COPYRIGHT (C) 1994-2026 APPLEWOOD COMPUTERS.  ALL RIGHTS
000420* RESERVED.  FOR USE WITHIN THE LICENSED INSTALLATION ONLY -
000430* NOT TO BE COPIED OR PASSED TO A THIRD PARTY WITHOUT WRITTEN
000440* CONSENT OF THE PROPRIETOR.
000450*****************************************************************
000460*
000470 ENVIRONMENT             DIVISION.
000480*================================
000490*
000500 CONFIGURATION           SECTION.
000510 SOURCE-COMPUTER.        GENERIC-PC.
000520 OBJECT-COMPUTER.        GENERIC-PC.
000530 SPECIAL-NAMES.
000540     UPSI-0 IS SW-TRACE-MODE.
000550*    NO DECIMAL-POINT CLAUSE CODED - PERIOD IS THE DECIMAL POINT
000560*    THROUGHOUT, AS ACCOUNTS WOULD EXPECT ON A US-STYLE LEDGER.
000570*
000580 INPUT-OUTPUT            SECTION.
000590 FILE-CONTROL.
000600     SELECT  SALARY-FILE
000610             ASSIGN      TO SALFILE
000620             ORGANIZATION IS SEQUENTIAL
000630             FILE STATUS IS WS-SAL-STATUS.
000640     SELECT  SALARY-OUT-FILE
000650             ASSIGN      TO SALOUT
000660             ORGANIZATION IS SEQUENTIAL
000670             FILE STATUS IS WS-SALOUT-STATUS.
000680*
000690 DATA                    DIVISION.
000700*================================
000710*
000720 FILE                    SECTION.
000730*-----------------------
000740 FD  SALARY-FILE.
000750 COPY "WSPYSAL.COB".
000760*
000770 FD  SALARY-OUT-FILE.
000780 01  PY-SALARY-OUT-RECORD       PIC X(130).
000790*
000800 WORKING-STORAGE SECTION.
000810*-----------------------
000820 77  PROG-NAME               PIC X(17)        VALUE "PYPAID   (1.1.0)".
000830*
000840 01  WS-FILE-STATUSES.
000850     03  WS-SAL-STATUS       PIC XX           VALUE "00".
000860     03  WS-SALOUT-STATUS    PIC XX           VALUE "00".
000862 01  WS-COMBINED-STATUS REDEFINES WS-FILE-STATUSES
000864                         PIC X(4).
000870*
000880 01  WS-SWITCHES.
000890     03  WS-SAL-EOF-SW       PIC X            VALUE "N".
000900         88  WS-SAL-EOF                       VALUE "Y".
000910     03  WS-FOUND-SW         PIC X            VALUE "N".
000920         88  WS-RECORD-FOUND                  VALUE "Y".
000930     03  WS-MODE-SW          PIC X            VALUE "B".
000940         88  WS-MODE-BULK                     VALUE "B".
000950         88  WS-MODE-SINGLE                   VALUE "S".
000960*
000970 01  WS-COUNTS.
000980     03  WS-RELEASED-COUNT   PIC 9(5)         COMP   VALUE ZERO.
000990*
001000 01  WS-UPPER-STATUS         PIC X(10).
001005*
001006 01  WS-TODAY.
001007     03  WS-TODAY-8          PIC 9(8)         VALUE ZERO.
001008 01  WS-TODAY-BREAKDOWN REDEFINES WS-TODAY-8.
001009     03  WS-TODAY-CCYY       PIC 9(4).
001010     03  WS-TODAY-MM         PIC 99.
001011     03  WS-TODAY-DD         PIC 99.
001012*
001014 01  WS-CHECK-STATUS         PIC XX           VALUE SPACES.
001016 01  WS-EVAL-MSG             PIC X(25)        VALUE SPACES.
001018*
001020 LINKAGE SECTION.
001030*===============
001040*
001050 01  LK-RELEASE-MODE         PIC X.
001060 01  LK-TARGET-EMP-NO        PIC 9(6).
001062 01  LK-TARGET-YEAR          PIC 9(4).
001064 01  LK-TARGET-MONTH         PIC 99.
001070*
001080 PROCEDURE DIVISION CHAINING LK-RELEASE-MODE LK-TARGET-EMP-NO
001082                             LK-TARGET-YEAR  LK-TARGET-MONTH.
001090*
001100 AA000-MAIN              SECTION.
001110*********************************
001112     ACCEPT   WS-TODAY-8 FROM DATE YYYYMMDD.
001114     DISPLAY  "PYPAID - RELEASE RUN DATE......... "
001116              WS-TODAY-CCYY "-" WS-TODAY-MM "-" WS-TODAY-DD.
001120     MOVE     LK-RELEASE-MODE TO WS-MODE-SW.
001130     IF       WS-MODE-BULK
001140              PERFORM AA020-RELEASE-BULK  THRU AA020-EXIT
001150     ELSE
001160              PERFORM AA030-RELEASE-ONE   THRU AA030-EXIT
001170     END-IF.
001180     DISPLAY  "PYPAID - RECORDS RELEASED TO PAID.. "
001190              WS-RELEASED-COUNT.
001195     DISPLAY  "PYPAID - FINAL FILE STATUSES (IN/OUT).. "
001197              WS-COMBINED-STATUS.
001200     STOP     RUN.
001210 AA000-EXIT.  EXIT SECTION.
001220*
001230 AA020-RELEASE-BULK.
001240*-------------------
001250* A BULK SWEEP NEVER TOUCHES A RECORD THAT IS NOT EXACTLY
001260* "PENDING" - PROCESSED-BUT-NOT-YET-DUE RECORDS ARE LEFT ALONE.
001270*
001280     MOVE     "N" TO WS-SAL-EOF-SW.
001290     OPEN     INPUT  SALARY-FILE.
001292     IF       WS-SAL-STATUS NOT = "00"
001293              MOVE WS-SAL-STATUS TO WS-CHECK-STATUS
001294              PERFORM ZZ040-EVALUATE-MESSAGE
001296              DISPLAY "PYPAID - SALARY-FILE OPEN FAILED - "
001297                      WS-SAL-STATUS " " WS-EVAL-MSG
001298     END-IF.
001300     OPEN     OUTPUT SALARY-OUT-FILE.
001302     IF       WS-SALOUT-STATUS NOT = "00"
001303              MOVE WS-SALOUT-STATUS TO WS-CHECK-STATUS
001304              PERFORM ZZ040-EVALUATE-MESSAGE
001306              DISPLAY "PYPAID - SALARY-OUT-FILE OPEN FAILED - "
001307                      WS-SALOUT-STATUS " " WS-EVAL-MSG
001308     END-IF.
001310     READ     SALARY-FILE AT END MOVE "Y" TO WS-SAL-EOF-SW.
001320     PERFORM  AA021-RELEASE-BULK-ONE THRU AA021-EXIT
001330              UNTIL WS-SAL-EOF.
001340     CLOSE    SALARY-FILE.
001350     CLOSE    SALARY-OUT-FILE.
001360 AA020-EXIT.  EXIT.
001370*
001380 AA021-RELEASE-BULK-ONE.
001390*-----------------------
001400     IF       SAL-STATUS-PENDING
001410              SET SAL-STATUS-PAID TO TRUE
001420              ADD 1 TO WS-RELEASED-COUNT
001430     END-IF.
001440     WRITE    PY-SALARY-OUT-RECORD FROM PY-SALARY-RECORD.
001442     IF       WS-SALOUT-STATUS NOT = "00"
001443              MOVE WS-SALOUT-STATUS TO WS-CHECK-STATUS
001444              PERFORM ZZ040-EVALUATE-MESSAGE
001446              DISPLAY "PYPAID - SALARY-OUT-FILE WRITE FAILED - "
001447                      WS-SALOUT-STATUS " " WS-EVAL-MSG
001448     END-IF.
001450     READ     SALARY-FILE AT END MOVE "Y" TO WS-SAL-EOF-SW.
001460 AA021-EXIT.  EXIT.
001470*
001480 AA030-RELEASE-ONE.
001490*------------------
001500     MOVE     "N" TO WS-SAL-EOF-SW.
001510     MOVE     "N" TO WS-FOUND-SW.
001520     OPEN     INPUT  SALARY-FILE.
001522     IF       WS-SAL-STATUS NOT = "00"
001523              MOVE WS-SAL-STATUS TO WS-CHECK-STATUS
001524              PERFORM ZZ040-EVALUATE-MESSAGE
001526              DISPLAY "PYPAID - SALARY-FILE OPEN FAILED - "
001527                      WS-SAL-STATUS " " WS-EVAL-MSG
001528     END-IF.
001530     OPEN     OUTPUT SALARY-OUT-FILE.
001532     IF       WS-SALOUT-STATUS NOT = "00"
001533              MOVE WS-SALOUT-STATUS TO WS-CHECK-STATUS
001534              PERFORM ZZ040-EVALUATE-MESSAGE
001536              DISPLAY "PYPAID - SALARY-OUT-FILE OPEN FAILED - "
001537                      WS-SALOUT-STATUS " " WS-EVAL-MSG
001538     END-IF.
001540     READ     SALARY-FILE AT END MOVE "Y" TO WS-SAL-EOF-SW.
001550     PERFORM  AA031-RELEASE-ONE-SCAN THRU AA031-EXIT
001560              UNTIL WS-SAL-EOF.
001570     CLOSE    SALARY-FILE.
001580     CLOSE    SALARY-OUT-FILE.
001590     IF       WS-RECORD-FOUND
001600              DISPLAY "PYPAID - EMPLOYEE RELEASED OK.. "
001610                      LK-TARGET-EMP-NO "/" LK-TARGET-YEAR
001612                      "/" LK-TARGET-MONTH
001620     ELSE
001630              DISPLAY "PYPAID - RELEASE FAILED, NOT FOUND OR "
001640                      "ALREADY PAID.. " LK-TARGET-EMP-NO "/"
001642                      LK-TARGET-YEAR "/" LK-TARGET-MONTH
001650     END-IF.
001660 AA030-EXIT.  EXIT.
001670*
001680 AA031-RELEASE-ONE-SCAN.
001690*-----------------------
001700     MOVE     SAL-STATUS TO WS-UPPER-STATUS.
001710     INSPECT  WS-UPPER-STATUS CONVERTING
001720              "abcdefghijklmnopqrstuvwxyz" TO
001730              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001740     IF       SAL-EMPLOYEE-NO = LK-TARGET-EMP-NO
001742       AND    SAL-YEAR = LK-TARGET-YEAR
001744       AND    SAL-MONTH = LK-TARGET-MONTH
001750       AND    WS-UPPER-STATUS NOT = "PAID      "
001760              SET SAL-STATUS-PAID TO TRUE
001770              MOVE "Y" TO WS-FOUND-SW
001780              ADD  1 TO WS-RELEASED-COUNT
001782              IF   SW-TRACE-MODE IS ON
001784                   DISPLAY "PYPAID - TRACE - MATCHED "
001786                           SAL-EMPLOYEE-NO "/" SAL-YEAR "/"
001788                           SAL-MONTH
001790              END-IF
001792     END-IF.
001800     WRITE    PY-SALARY-OUT-RECORD FROM PY-SALARY-RECORD.
001802     IF       WS-SALOUT-STATUS NOT = "00"
001803              MOVE WS-SALOUT-STATUS TO WS-CHECK-STATUS
001804              PERFORM ZZ040-EVALUATE-MESSAGE
001806              DISPLAY "PYPAID - SALARY-OUT-FILE WRITE FAILED - "
001807                      WS-SALOUT-STATUS " " WS-EVAL-MSG
001808     END-IF.
001810     READ     SALARY-FILE AT END MOVE "Y" TO WS-SAL-EOF-SW.
001820 AA031-EXIT.  EXIT.
001830*
001840 ZZ040-EVALUATE-MESSAGE      SECTION.
001850*********************************
001852* 10/08/26 VBC - COMMON FILE-STATUS-TO-MESSAGE LOOKUP FOR
001854*                SALARY-FILE AND SALARY-OUT-FILE, CALLED FROM
001856*                WHICHEVER PARAGRAPH SPOTS A BAD STATUS.
001858*
001860     EVALUATE WS-CHECK-STATUS
001862        WHEN  "00"
001864              MOVE "SUCCESSFUL COMPLETION    " TO WS-EVAL-MSG
001866        WHEN  "10"
001868              MOVE "NO MORE RECORDS - AT END  " TO WS-EVAL-MSG
001870        WHEN  "23"
001872              MOVE "RECORD NOT FOUND          " TO WS-EVAL-MSG
001874        WHEN  "35"
001876              MOVE "FILE DOES NOT EXIST       " TO WS-EVAL-MSG
001878        WHEN  "37"
001880              MOVE "OPEN MODE NOT SUPPORTED   " TO WS-EVAL-MSG
001882        WHEN  OTHER
001884              MOVE "FILE I-O ERROR - SEE LOG  " TO WS-EVAL-MSG
001886     END-EVALUATE.
001888 ZZ040-EVAL-MSG-EXIT.
001890     EXIT     SECTION.
001892*
