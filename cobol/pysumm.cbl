000010*****************************************************************
000020*                                                               *
000030*                PAYROLL SUMMARY INQUIRY                       *
000040*                                                               *
000050*****************************************************************
000060*
000070 IDENTIFICATION          DIVISION.
000080*================================
000090*
000100      PROGRAM-ID.         PYSUMM.
000110      AUTHOR.              V B COEN.
000120      INSTALLATION.        APPLEWOOD COMPUTERS.
000130      DATE-WRITTEN.        11-FEB-1990.
000140      DATE-COMPILED.
000150      SECURITY.            APPLEWOOD COMPUTERS PAYROLL - IN
000160                            CONFIDENCE.
000170*
000180*    REMARKS.             QUICK-LOOK ENQUIRY FOR ONE EMPLOYEE/MONTH -
000190*                          RE-READS THE ATTENDANCE FEED AND GIVES AN
000200*                          ESTIMATE OF GROSS PAY WITHOUT RUNNING THE
000210*                          FULL DEDUCTION CALCULATION.  DOES NOT
000220*                          TOUCH THE SALARY FILE AT ALL.
000230*
000240*    CALLED MODULES.      NONE.
000250*
000260* CHANGE LOG.
000270* 11/02/1990 VBC - 1.0 WRITTEN AFTER THE PAY OFFICE ASKED FOR A WAY
000280*                      TO CHECK AN EMPLOYEE'S LIKELY PAY BEFORE THE
000290*                      MONTH-END RUN HAD BEEN TAKEN.
000300* 08/05/1992 RJT -  .1 "NOT FOUND" PATH ADDED FOR AN EMPLOYEE WITH
000310*                      NO ATTENDANCE LINES AT ALL IN THE MONTH.
000320* 15/01/1998 VBC -  .2 CENTURY-DATE REVIEW - YEAR PARAMETER CONFIRMED
000330*                      4-DIGIT THROUGHOUT.  Y2K SIGNED OFF.
000340* 11/10/2009 VBC -  .3 MIGRATED FOR GNU COBOL, NO LOGIC CHANGE.
000350* 07/02/26  VBC -  1.1.0 RE-CUT ONTO THE NEW ATTENDANCE RECORD SHAPE
000360*                      AND THE PAYROLL-SUMMARY ANSWER AREA.
000362* 10/08/26  VBC -  1.1.1 DROPPED THE UNUSED UK/USA/INTL DATE-FORM
000364*                      COPY.  ATTENDANCE-FILE OPEN NOW CHECKED
000366*                      THROUGH ZZ040-EVALUATE-MESSAGE.
000370*
000372* 10/08/26  VBC -  1.1.2 UPSI-0 WIRED IN AS A GROSS-ESTIMATE TRACE
000374*                      SWITCH.
000376*
000380*****************************************************************
000390* COPYRIGHT (C) 1990-2026 APPLEWOOD COMPUTERS.  ALL RIGHTS
000400* RESERVED.  FOR USE WITHIN THE LICENSED INSTALLATION ONLY -
000410* NOT TO BE COPIED OR PASSED TO A THIRD PARTY WITHOUT WRITTEN
000420* CONSENT OF THE PROPRIETOR.
000430*****************************************************************
000440*
000450 ENVIRONMENT             DIVISION.
000460*================================
000470*
000480 CONFIGURATION           SECTION.
000490 SOURCE-COMPUTER.        GENERIC-PC.
000500 OBJECT-COMPUTER.        GENERIC-PC.
000510 SPECIAL-NAMES.
000520     UPSI-0 IS SW-TRACE-MODE.
000530*    NO DECIMAL-POINT CLAUSE CODED - PERIOD IS THE DECIMAL POINT
000540*    THROUGHOUT, AS ACCOUNTS WOULD EXPECT ON A US-STYLE LEDGER.
000550*
000560 INPUT-OUTPUT            SECTION.
000570 FILE-CONTROL.
000580     SELECT  ATTENDANCE-FILE
000590             ASSIGN      TO ATTFILE
000600             ORGANIZATION IS LINE SEQUENTIAL
000610             FILE STATUS IS WS-ATT-STATUS.
000620*
000630 DATA                    DIVISION.
000640*================================
000650*
000660 FILE                    SECTION.
000670*-----------------------
000680 FD  ATTENDANCE-FILE.
000690 COPY "WSPYATT.COB".
000700*
000710 WORKING-STORAGE SECTION.
000720*-----------------------
000730 77  PROG-NAME               PIC X(17)        VALUE "PYSUMM   (1.1.0)".
000740*
000750 01  WS-FILE-STATUSES.
000760     03  WS-ATT-STATUS       PIC XX           VALUE "00".
000762 01  WS-COMBINED-STATUS REDEFINES WS-FILE-STATUSES
000764                         PIC XX.
000770*
000780 01  WS-SWITCHES.
000790     03  WS-ATT-EOF-SW       PIC X            VALUE "N".
000800         88  WS-ATT-EOF                       VALUE "Y".
000810*
000820 01  WS-RATES.
000830     03  WS-HOURLY-RATE      PIC 9(4)V99      COMP-3 VALUE 50.00.
000840     03  WS-OT-MULTIPLIER    PIC 9V99         COMP-3 VALUE 1.50.
000850     03  WS-LATE-PENALTY-RT  PIC 9(4)V99      COMP-3 VALUE 25.00.
000860     03  WS-STD-MTH-HOURS    PIC 9(3)V99      COMP-3 VALUE 176.00.
000870*
000880 01  WS-ACCUMULATORS.
000890     03  WS-WORKING-DAYS     PIC 99           COMP   VALUE ZERO.
000900     03  WS-TOTAL-HOURS      PIC 9(3)V99      COMP-3 VALUE ZERO.
000910     03  WS-LATE-COUNT       PIC 99           COMP   VALUE ZERO.
000920     03  WS-OT-HOURS         PIC 9(3)V99      COMP-3 VALUE ZERO.
000930     03  WS-RECORDS-FOUND    PIC 9(5)         COMP   VALUE ZERO.
000940*
000950 01  WS-CALC-AREA.
000960     03  WS-CAPPED-HOURS     PIC 9(3)V99      COMP-3 VALUE ZERO.
000970     03  WS-BASE-SALARY      PIC S9(7)V99     COMP-3 VALUE ZERO.
000980     03  WS-OVERTIME-PAY     PIC S9(7)V99     COMP-3 VALUE ZERO.
000990     03  WS-LATE-PENALTY     PIC S9(5)V99     COMP-3 VALUE ZERO.
001000     03  WS-GROSS            PIC S9(7)V99     COMP-3 VALUE ZERO.
001005*
001006 01  WS-ATT-DATE-CHECK.
001007     03  WS-ADC-YEAR         PIC 9(4).
001008     03  WS-ADC-MONTH        PIC 99.
001009     03  WS-ADC-DAY          PIC 99.
001010 01  WS-ATT-DATE-CHECK-9 REDEFINES WS-ATT-DATE-CHECK
001011                         PIC 9(8).
001012*
001019 01  WS-CHECK-STATUS         PIC XX           VALUE SPACES.
001020 01  WS-EVAL-MSG             PIC X(25)        VALUE SPACES.
001030*
001040 LINKAGE SECTION.
001050*===============
001060*
001070 01  LK-INQ-EMP-NO           PIC 9(6).
001075 01  LK-INQ-PERIOD.
001080     03  LK-INQ-YEAR          PIC 9(4).
001090     03  LK-INQ-MONTH         PIC 99.
001095 01  LK-INQ-PERIOD-ED REDEFINES LK-INQ-PERIOD
001097                         PIC 9(6).
001100 COPY "WSPYSUM.COB".
001110*
001120 PROCEDURE DIVISION CHAINING LK-INQ-EMP-NO LK-INQ-YEAR
001130                             LK-INQ-MONTH PY-SUMMARY-ANSWER.
001140*
001150 AA000-MAIN              SECTION.
001160*********************************
001170     MOVE     "N" TO WS-ATT-EOF-SW.
001175     DISPLAY  "PYSUMM - INQUIRY PERIOD (YYYYMM)...... "
001177              LK-INQ-PERIOD-ED.
001180     MOVE     ZERO TO WS-WORKING-DAYS WS-TOTAL-HOURS
001190                       WS-LATE-COUNT  WS-OT-HOURS
001200                       WS-RECORDS-FOUND.
001210     OPEN     INPUT ATTENDANCE-FILE.
001212     IF       WS-ATT-STATUS NOT = "00"
001213              MOVE WS-ATT-STATUS TO WS-CHECK-STATUS
001214              PERFORM ZZ040-EVALUATE-MESSAGE
001216              DISPLAY "PYSUMM - ATTENDANCE-FILE OPEN FAILED - "
001217                      WS-ATT-STATUS " " WS-EVAL-MSG
001218     END-IF.
001220     READ     ATTENDANCE-FILE AT END MOVE "Y" TO WS-ATT-EOF-SW.
001230     PERFORM  AA010-SCAN-ATTENDANCE THRU AA010-EXIT
001240              UNTIL WS-ATT-EOF.
001250     CLOSE    ATTENDANCE-FILE.
001255     DISPLAY  "PYSUMM - FINAL ATTENDANCE-FILE STATUS.. "
001257              WS-COMBINED-STATUS.
001260     IF       WS-RECORDS-FOUND = ZERO
001270              SET SUM-RECORD-NOT-FOUND TO TRUE
001280     ELSE
001290              PERFORM AA020-ESTIMATE-GROSS THRU AA020-EXIT
001300              PERFORM AA030-BUILD-ANSWER   THRU AA030-EXIT
001310     END-IF.
001320     GOBACK.
001330 AA000-EXIT.  EXIT SECTION.
001340*
001350 AA010-SCAN-ATTENDANCE.
001360*----------------------
001370* ONLY THIS ONE EMPLOYEE, THIS ONE YEAR/MONTH, IS OF INTEREST -
001380* EVERY OTHER LINE ON THE FEED IS SKIPPED OVER.
001390*
001400     MOVE     ATT-DATE TO WS-ATT-DATE-CHECK-9.
001405     IF       ATT-EMPLOYEE-NO = LK-INQ-EMP-NO
001410       AND    WS-ADC-YEAR = LK-INQ-YEAR
001420       AND    WS-ADC-MONTH = LK-INQ-MONTH
001430              ADD 1 TO WS-RECORDS-FOUND
001440              IF ATT-PRESENT-FLAG = "Y"
001450                 ADD 1 TO WS-WORKING-DAYS
001460                 ADD ATT-HOURS-WORKED TO WS-TOTAL-HOURS
001470              END-IF
001480              IF ATT-LATE-FLAG = "Y"
001490                 ADD 1 TO WS-LATE-COUNT
001500              END-IF
001510              IF ATT-OT-HOURS > ZERO
001520                 ADD ATT-OT-HOURS TO WS-OT-HOURS
001530              END-IF
001540     END-IF.
001550     READ     ATTENDANCE-FILE AT END MOVE "Y" TO WS-ATT-EOF-SW.
001560 AA010-EXIT.  EXIT.
001570*
001580 AA020-ESTIMATE-GROSS.
001590*---------------------
001600* THE SAME ARITHMETIC AS THE FULL CALCULATION ENGINE UP TO GROSS -
001610* NO STATUTORY DEDUCTIONS ARE TAKEN FOR AN ENQUIRY.
001620*
001630     IF       WS-TOTAL-HOURS > WS-STD-MTH-HOURS
001640              MOVE WS-STD-MTH-HOURS TO WS-CAPPED-HOURS
001650     ELSE
001660              MOVE WS-TOTAL-HOURS   TO WS-CAPPED-HOURS
001670     END-IF.
001680     COMPUTE  WS-BASE-SALARY ROUNDED =
001690              WS-CAPPED-HOURS * WS-HOURLY-RATE.
001700     COMPUTE  WS-OVERTIME-PAY ROUNDED =
001710              WS-OT-HOURS * WS-HOURLY-RATE * WS-OT-MULTIPLIER.
001720     COMPUTE  WS-LATE-PENALTY ROUNDED =
001730              WS-LATE-COUNT * WS-LATE-PENALTY-RT.
001740     COMPUTE  WS-GROSS ROUNDED =
001750              WS-BASE-SALARY + WS-OVERTIME-PAY - WS-LATE-PENALTY.
001752     IF       SW-TRACE-MODE IS ON
001754              DISPLAY "PYSUMM - TRACE - BASE " WS-BASE-SALARY
001756                      " O/T " WS-OVERTIME-PAY
001758                      " LATE " WS-LATE-PENALTY
001759                      " GROSS " WS-GROSS
001760     END-IF.
001762 AA020-EXIT.  EXIT.
001770*
001780 AA030-BUILD-ANSWER.
001790*-------------------
001800     MOVE     LK-INQ-EMP-NO    TO SUM-EMPLOYEE-NO.
001810     MOVE     LK-INQ-YEAR      TO SUM-YEAR.
001820     MOVE     LK-INQ-MONTH     TO SUM-MONTH.
001830     MOVE     WS-WORKING-DAYS  TO SUM-WORKING-DAYS.
001840     MOVE     WS-TOTAL-HOURS   TO SUM-TOTAL-HOURS.
001850     MOVE     WS-OT-HOURS      TO SUM-OT-HOURS.
001860     MOVE     WS-LATE-COUNT    TO SUM-LATE-COUNT.
001870     MOVE     WS-GROSS         TO SUM-EST-GROSS.
001880     SET      SUM-RECORD-FOUND TO TRUE.
001890 AA030-EXIT.  EXIT.
001900*
001910 ZZ040-EVALUATE-MESSAGE      SECTION.
001920*********************************
001922* 10/08/26 VBC - COMMON FILE-STATUS-TO-MESSAGE LOOKUP FOR
001924*                THE ATTENDANCE-FILE OPEN.
001926*
001930     EVALUATE WS-CHECK-STATUS
001932        WHEN  "00"
001934              MOVE "SUCCESSFUL COMPLETION    " TO WS-EVAL-MSG
001936        WHEN  "10"
001938              MOVE "NO MORE RECORDS - AT END  " TO WS-EVAL-MSG
001940        WHEN  "23"
001942              MOVE "RECORD NOT FOUND          " TO WS-EVAL-MSG
001944        WHEN  "35"
001946              MOVE "FILE DOES NOT EXIST       " TO WS-EVAL-MSG
001948        WHEN  "37"
001950              MOVE "OPEN MODE NOT SUPPORTED   " TO WS-EVAL-MSG
001952        WHEN  OTHER
001954              MOVE "FILE I-O ERROR - SEE LOG  " TO WS-EVAL-MSG
001956     END-EVALUATE.
001958 ZZ040-EVAL-MSG-EXIT.
001960     EXIT     SECTION.
001970*
