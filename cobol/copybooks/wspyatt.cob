000010*****************************************
000020*                                       *
000030* RECORD DEFINITION FOR ATTENDANCE      *
000040*         INPUT FILE                    *
000050*   SORTED EMP-NO THEN DATE - NO KEY    *
000060*****************************************
000070* FILE SIZE 54 BYTES + 6 SPARE = 60.
000080*
000090* THESE FIELD DEFINITIONS MAY NEED CHANGING
000100*
000110* 04/02/26 VBC - CREATED FOR MONTHLY ATTENDANCE FEED, TAKEN
000120*                FROM THE OLD PAY-TRANSACTIONS SHAPE BUT
000130*                RE-CUT FOR DAILY PRESENT/LATE/OT FLAGS.
000140*
000150 01  PY-ATTENDANCE-RECORD.
000160     03  ATT-EMPLOYEE-NO       PIC 9(6).
000170     03  ATT-EMP-NAME          PIC X(30).
000180     03  ATT-DATE              PIC 9(8).
000190     03  ATT-PRESENT-FLAG      PIC X.
000200     03  ATT-HOURS-WORKED      PIC 9(2)V9(2).
000210     03  ATT-LATE-FLAG         PIC X.
000220     03  ATT-OT-HOURS          PIC 9(2)V9(2).
000230     03  FILLER                PIC X(6).
000240*
