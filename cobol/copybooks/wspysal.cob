000010*****************************************
000020*                                       *
000030* RECORD DEFINITION FOR SALARY FILE     *
000040*   ONE RECORD PER EMPLOYEE PER MONTH   *
000050*   USES SAL-EMPLOYEE-NO + SAL-YEAR +   *
000060*        SAL-MONTH AS THE LOOKUP KEY    *
000070*****************************************
000080* FILE SIZE 130 BYTES.
000090*
000100* THESE FIELD DEFINITIONS MAY NEED CHANGING
000110*
000120* 04/02/26 VBC - CREATED, TAKEN FROM THE SHAPE OF THE OLD
000130*                PY-PAY-RECORD BUT CARRYING A FULL MONTHLY
000140*                SALARY RATHER THAN ONE PAY-RUN LINE.
000150* 06/02/26 VBC - ADDED SAL-STATUS 88-LEVELS AFTER SY REVIEW
000160*                ASKED FOR NAMED CONDITIONS INSTEAD OF LITERALS.
000170*
000180 01  PY-SALARY-RECORD.
000190     03  SAL-EMPLOYEE-NO       PIC 9(6)         COMP.
000200     03  SAL-EMP-NAME          PIC X(30).
000210     03  SAL-EMP-CODE          PIC X(10).
000220     03  SAL-YEAR              PIC 9(4).
000230     03  SAL-MONTH             PIC 99.
000240     03  SAL-BASIC             PIC S9(7)V99     COMP-3.
000250     03  SAL-ALLOWANCES        PIC S9(7)V99     COMP-3.
000260     03  SAL-OVERTIME-PAY      PIC S9(7)V99     COMP-3.
000270     03  SAL-GROSS             PIC S9(7)V99     COMP-3.
000280     03  SAL-TAX-DED           PIC S9(7)V99     COMP-3.
000290     03  SAL-PF-DED            PIC S9(7)V99     COMP-3.
000300     03  SAL-ESI-DED           PIC S9(7)V99     COMP-3.
000310     03  SAL-LATE-PENALTY      PIC S9(5)V99     COMP-3.
000320     03  SAL-TOTAL-DED         PIC S9(7)V99     COMP-3.
000330     03  SAL-NET               PIC S9(7)V99     COMP-3.
000340     03  SAL-WORKING-DAYS      PIC 99           COMP.
000350     03  SAL-TOTAL-HOURS       PIC 9(3)V99      COMP-3.
000360     03  SAL-OT-HOURS          PIC 9(3)V99      COMP-3.
000370     03  SAL-LATE-COUNT        PIC 99           COMP.
000380     03  SAL-PROC-DATE         PIC 9(8).
000390     03  SAL-PROC-DATE-YMD REDEFINES SAL-PROC-DATE.
000400         05  SAL-PROC-YEAR     PIC 9(4).
000410         05  SAL-PROC-MONTH    PIC 99.
000420         05  SAL-PROC-DAYS     PIC 99.
000430     03  SAL-STATUS            PIC X(10).
000440         88  SAL-STATUS-PENDING    VALUE "PENDING   ".
000450         88  SAL-STATUS-PROCESSED  VALUE "PROCESSED ".
000460         88  SAL-STATUS-PAID       VALUE "PAID      ".
000470     03  FILLER                PIC X(9).
000480*
