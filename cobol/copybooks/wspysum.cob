000010*****************************************
000020*                                       *
000030* RECORD DEFINITION FOR THE PAYROLL     *
000040*   SUMMARY INQUIRY ANSWER AREA         *
000050*   (NOT A FILE - LINKAGE ONLY)         *
000060*****************************************
000070*
000080* 05/02/26 VBC - CREATED FOR PYSUMM INQUIRY PROGRAM.
000090*
000100 01  PY-SUMMARY-ANSWER.
000110     03  SUM-EMPLOYEE-NO       PIC 9(6)         COMP.
000120     03  SUM-YEAR              PIC 9(4).
000130     03  SUM-MONTH             PIC 99.
000140     03  SUM-WORKING-DAYS      PIC 99           COMP.
000150     03  SUM-TOTAL-HOURS       PIC 9(3)V99      COMP-3.
000160     03  SUM-OT-HOURS          PIC 9(3)V99      COMP-3.
000170     03  SUM-LATE-COUNT        PIC 99           COMP.
000180     03  SUM-EST-GROSS         PIC S9(7)V99     COMP-3.
000190     03  SUM-FOUND-FLAG        PIC X.
000200         88  SUM-RECORD-FOUND      VALUE "Y".
000210         88  SUM-RECORD-NOT-FOUND  VALUE "N".
000220     03  FILLER                PIC X(5).
000230*
