000010*****************************************************
000020*                                                   *
000030* RECORD DEFINITION FOR MANUAL PAYROLL REQUEST     *
000040*         MANUAL PAYROLL ENTRY ONLY                *
000050*****************************************************
000060* FILE SIZE 60 BYTES + 4 SPARE = 64.
000070*
000080* 05/02/26 VBC - CREATED SO THE MANUAL-ENTRY RUN HAS ITS OWN
000090*                SMALL INPUT SHAPE RATHER THAN BORROWING THE
000100*                FULL SALARY RECORD FOR A ONE-OFF REQUEST.
000110*
000120 01  PY-PAYROLL-REQUEST.
000130     03  REQ-EMPLOYEE-NO       PIC 9(6).
000140     03  REQ-EMP-NAME          PIC X(30).
000150     03  REQ-EMP-CODE          PIC X(10).
000160     03  REQ-YEAR              PIC 9(4).
000170     03  REQ-MONTH             PIC 9(2).
000180     03  REQ-BASIC             PIC S9(7)V9(2).
000190     03  REQ-STATUS            PIC X(10).
000200     03  FILLER                PIC X(4).
000210*
