000010*****************************************
000020*                                       *
000030* PAYROLL DATE-FORM WORK AREA           *
000040*   UK / USA / INTL REDEFINES AS PER    *
000050*   THE REST OF THE SUITE - USED BY     *
000060*   THE REGISTER'S RUN-DATE FOOTER.     *
000070*****************************************
000080*
000090* 04/02/26 VBC - LIFTED FROM PYRGSTR/VACPRINT FOR THE NEW
000100*                PAYROLL SUITE.
000110* 10/08/26 VBC - TRIMMED TO JUST PYREGSTR.CBL - THE BATCH
000115*                PROGRAMS HAVE NO DATE-FORM DISPLAY TO MAKE
000117*                USE OF IT.
000120 01  WS-DATE-FORM-SW           PIC 9            VALUE 1.
000130     88  DATE-UK                   VALUE 1.
000140     88  DATE-USA                  VALUE 2.
000150     88  DATE-INTL                 VALUE 3.
000160*
000170 01  WS-DATE-FORMATS.
000180     03  WS-SWAP               PIC 99.
000190     03  WS-CONV-DATE          PIC X(10).
000200     03  WS-DATE               PIC X(10)    VALUE "99/99/9999".
000210     03  WS-UK REDEFINES WS-DATE.
000220         05  WS-DAYS           PIC 99.
000230         05  FILLER            PIC X.
000240         05  WS-MONTH          PIC 99.
000250         05  FILLER            PIC X.
000260         05  WS-YEAR           PIC 9(4).
000270     03  WS-USA REDEFINES WS-DATE.
000280         05  WS-USA-MONTH      PIC 99.
000290         05  FILLER            PIC X.
000300         05  WS-USA-DAYS       PIC 99.
000310         05  FILLER            PIC X.
000320         05  FILLER            PIC 9(4).
000330     03  WS-INTL REDEFINES WS-DATE.
000340         05  WS-INTL-YEAR      PIC 9(4).
000350         05  FILLER            PIC X.
000360         05  WS-INTL-MONTH     PIC 99.
000370         05  FILLER            PIC X.
000380         05  WS-INTL-DAYS      PIC 99.
000390*
