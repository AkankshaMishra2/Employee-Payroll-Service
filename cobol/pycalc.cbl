000010*****************************************************************
000020*                                                               *
000030*              PAYROLL CALCULATION ENGINE                      *
000040*         (CALLED SUBPROGRAM - ONE EMPLOYEE/MONTH)             *
000050*                                                               *
000060*****************************************************************
000070*
000080 IDENTIFICATION          DIVISION.
000090*================================
000100*
000110      PROGRAM-ID.         PYCALC.
000120      AUTHOR.              V B COEN.
000130      INSTALLATION.        APPLEWOOD COMPUTERS.
000140      DATE-WRITTEN.        14-MAR-1986.
000150      DATE-COMPILED.
000160      SECURITY.            APPLEWOOD COMPUTERS PAYROLL - IN
000170                            CONFIDENCE.
000180*
000190*    REMARKS.             GIVEN ONE EMPLOYEE'S ATTENDANCE LINES
000200*                          FOR A MONTH, ACCUMULATES THE DAY-BY-DAY
000210*                          METRICS AND CALCULATES GROSS, STATUTORY
000220*                          DEDUCTIONS AND NET PAY.  HAS NO FILES
000230*                          OF ITS OWN - CALLED FROM PYBPROC.
000240*
000250*    CALLED MODULES.      NONE.
000260*
000270* CHANGE LOG.
000280* 14/03/1986 VBC - 1.0 WRITTEN FOR THE ORIGINAL HOURLY-PAY RUN,
000290*                      FLAT RATE PLUS A SIMPLE O/T UPLIFT.
000300* 02/09/1988 VBC -  .1 ADDED THE LATE-ARRIVAL PENALTY AFTER THE
000310*                      FLOOR REQUESTED A DOCKED-PAY RULE.
000320* 19/11/1991 RJT -  .2 PF AND ESI DEDUCTION RATES ADDED ALONGSIDE
000330*                      THE EXISTING TAX DEDUCTION.
000340* 03/06/1994 VBC -  .3 CAPPED HOURS AT STANDARD MONTHLY HOURS SO
000350*                      O/T DID NOT ALSO FALL INTO BASE PAY.
000360* 08/01/1998 VBC -  .4 CENTURY-DATE REVIEW - PROC-DATE AND YEAR
000370*                      FIELDS CONFIRMED AS CCYY, NO 2-DIGIT YEAR
000380*                      FIELDS FOUND IN THIS MODULE.  Y2K SIGNED OFF.
000390* 17/05/2002 RJT -  .5 ROUNDING TIGHTENED - EVERY NAMED COMPONENT
000400*                      NOW ROUNDS INDEPENDENTLY TO THE CENT.
000410* 11/10/2009 VBC -  .6 MIGRATED FOR GNU COBOL, NO LOGIC CHANGE.
000420* 24/10/16  VBC -  1.0.7 EMPLOYEE NAME DEFAULT OF "EMPLOYEE" + ID
000430*                      ADDED WHEN FIRST ATTENDANCE LINE IS BLANK.
000440* 04/02/26  VBC -  1.1.0 RE-CUT FROM THE OLD PY-PAY-RECORD SHAPE
000450*                      ONTO THE NEW MONTHLY SAL- RECORD.
000452* 10/08/26  VBC -  1.1.1 DROPPED THE UNUSED UK/USA/INTL DATE-FORM
000454*                      COPY - PROC-DATE IS NOW CHECKED DIRECTLY
000456*                      AGAINST PAY-YEAR FOR A CENTURY MISMATCH.
000457* 10/08/26  VBC -  1.1.2 UPSI-0 WIRED IN AS A CALC-TRACE SWITCH -
000458*                      OPS CAN NOW TURN ON A COMPONENT-BY-
000459*                      COMPONENT DISPLAY FOR A PAY QUERY, NO RECOMPILE.
000460*
000470*****************************************************************
000480* COPYRIGHT (C) 1986-2026 APPLEWOOD COMPUTERS.  ALL RIGHTS
000490* RESERVED.  FOR USE WITHIN THE LICENSED INSTALLATION ONLY -
000500* NOT TO BE COPIED OR PASSED TO A THIRD PARTY WITHOUT WRITTEN
000510* CONSENT OF THE PROPRIETOR.
000520*****************************************************************
000530*
000540 ENVIRONMENT             DIVISION.
000550*================================
000560*
000570 CONFIGURATION           SECTION.
000580 SOURCE-COMPUTER.        GENERIC-PC.
000590 OBJECT-COMPUTER.        GENERIC-PC.
000600 SPECIAL-NAMES.
000610     UPSI-0 IS SW-TRACE-MODE.
000620*    NO DECIMAL-POINT CLAUSE CODED - PERIOD IS THE DECIMAL POINT
000630*    THROUGHOUT, AS ACCOUNTS WOULD EXPECT ON A US-STYLE LEDGER.
000640*
000650 DATA                    DIVISION.
000660*================================
000670*
000680 WORKING-STORAGE SECTION.
000690*-----------------------
000700 77  PROG-NAME               PIC X(17)        VALUE "PYCALC   (1.1.0)".
000710*
000720 01  WS-RATES.
000730     03  WS-HOURLY-RATE      PIC 9(4)V99      COMP-3 VALUE 50.00.
000740     03  WS-OT-MULTIPLIER    PIC 9V99         COMP-3 VALUE 1.50.
000750     03  WS-LATE-PENALTY-RT  PIC 9(4)V99      COMP-3 VALUE 25.00.
000760     03  WS-TAX-RATE         PIC 9V9999       COMP-3 VALUE 0.1000.
000770     03  WS-PF-RATE          PIC 9V9999       COMP-3 VALUE 0.1200.
000780     03  WS-ESI-RATE         PIC 9V9999       COMP-3 VALUE 0.0175.
000790     03  WS-STD-MTH-HOURS    PIC 9(3)V99      COMP-3 VALUE 176.00.
000800*
000810 01  WS-ACCUMULATORS.
000820     03  WS-WORKING-DAYS     PIC 99           COMP   VALUE ZERO.
000830     03  WS-TOTAL-HOURS      PIC 9(3)V99      COMP-3 VALUE ZERO.
000840     03  WS-LATE-COUNT       PIC 99           COMP   VALUE ZERO.
000850     03  WS-OT-HOURS         PIC 9(3)V99      COMP-3 VALUE ZERO.
000860     03  WS-SUB              PIC 99           COMP   VALUE ZERO.
000870*
000880 01  WS-CALC-AREA.
000890     03  WS-CAPPED-HOURS     PIC 9(3)V99      COMP-3 VALUE ZERO.
000900     03  WS-BASE-SALARY      PIC S9(7)V99     COMP-3 VALUE ZERO.
000910     03  WS-OVERTIME-PAY     PIC S9(7)V99     COMP-3 VALUE ZERO.
000920     03  WS-LATE-PENALTY     PIC S9(5)V99     COMP-3 VALUE ZERO.
000930     03  WS-GROSS            PIC S9(7)V99     COMP-3 VALUE ZERO.
000940     03  WS-TAX-DED          PIC S9(7)V99     COMP-3 VALUE ZERO.
000950     03  WS-PF-DED           PIC S9(7)V99     COMP-3 VALUE ZERO.
000960     03  WS-ESI-DED          PIC S9(7)V99     COMP-3 VALUE ZERO.
000970     03  WS-TOTAL-DED        PIC S9(7)V99     COMP-3 VALUE ZERO.
000980     03  WS-NET              PIC S9(7)V99     COMP-3 VALUE ZERO.
000990*
001000 01  WS-NAME-BUILD.
001010     03  WS-NAME-DIGITS      PIC 9(6).
001020     03  WS-NAME-EDIT REDEFINES WS-NAME-DIGITS
001022                         PIC Z(5)9.
001030*
001040 LINKAGE SECTION.
001050*===============
001060*
001070 01  LK-ATTENDANCE-TABLE.
001080     03  LK-ATT-COUNT        PIC 99           COMP.
001090     03  LK-ATT-ENTRY        OCCURS 31 TIMES.
001100         05  LK-ATT-PRESENT-FLAG  PIC X.
001110         05  LK-ATT-HOURS-WORKED  PIC 9(2)V99.
001120         05  LK-ATT-LATE-FLAG     PIC X.
001130         05  LK-ATT-OT-HOURS      PIC 9(2)V99.
001140*
001150 01  LK-FIRST-EMP-NAME       PIC X(30).
001160 01  LK-EMPLOYEE-NO          PIC 9(6)         COMP.
001170 01  LK-PAY-YEAR             PIC 9(4).
001180 01  LK-PAY-MONTH            PIC 99.
001190 01  LK-PROC-DATE            PIC 9(8).
001192 01  LK-PROC-DATE-YMD REDEFINES LK-PROC-DATE.
001194     03  LK-PROC-YEAR        PIC 9(4).
001196     03  LK-PROC-MONTH       PIC 99.
001198     03  LK-PROC-DAYS        PIC 99.
001200 COPY "WSPYSAL.COB".
001210*
001220 PROCEDURE DIVISION USING LK-ATTENDANCE-TABLE
001230                          LK-FIRST-EMP-NAME
001240                          LK-EMPLOYEE-NO
001250                          LK-PAY-YEAR
001260                          LK-PAY-MONTH
001270                          LK-PROC-DATE
001280                          PY-SALARY-RECORD.
001290*
001300 AA000-MAIN              SECTION.
001310*********************************
001312* 10/08/26 VBC - CENTURY-DATE REVIEW FOLLOW-UP: PROC-DATE'S OWN
001313*                YEAR IS CHECKED AGAINST THE CHAINED PAY-YEAR SO
001314*                A STALE RUN-DATE PARAMETER DOES NOT SLIP THROUGH
001315*                UNNOTICED.
001316     IF       LK-PROC-YEAR NOT = LK-PAY-YEAR
001317              DISPLAY "PYCALC - WARNING - PROC-DATE YEAR "
001318                      LK-PROC-YEAR " DOES NOT MATCH PAY-YEAR "
001319                      LK-PAY-YEAR " FOR EMPLOYEE " LK-EMPLOYEE-NO
001320     END-IF.
001321     PERFORM AA010-ACCUMULATE-ATTENDANCE THRU AA010-EXIT.
001330     PERFORM AA020-CALCULATE-PAY         THRU AA020-EXIT.
001340     PERFORM AA030-BUILD-SALARY-REC      THRU AA030-EXIT.
001350     GOBACK.
001360 AA000-EXIT.  EXIT SECTION.
001370*
001380 AA010-ACCUMULATE-ATTENDANCE.
001390*----------------------------
001400* ABSENT DAYS CONTRIBUTE NOTHING TO WORKING DAYS OR HOURS.
001410* OVERTIME COUNTS ON ANY DAY WHERE IT IS GREATER THAN ZERO,
001420* PRESENCE NOT REQUIRED.  LATE-COUNT IS ALSO PRESENCE-BLIND.
001430*
001440     MOVE ZERO TO WS-WORKING-DAYS WS-TOTAL-HOURS
001450                  WS-LATE-COUNT   WS-OT-HOURS.
001460     PERFORM AA011-ACCUM-ONE-DAY THRU AA011-EXIT
001470             VARYING WS-SUB FROM 1 BY 1
001480             UNTIL WS-SUB > LK-ATT-COUNT.
001490 AA010-EXIT.  EXIT.
001500*
001510 AA011-ACCUM-ONE-DAY.
001520*--------------------
001530     IF       LK-ATT-PRESENT-FLAG (WS-SUB) = "Y"
001540              ADD 1 TO WS-WORKING-DAYS
001550              ADD LK-ATT-HOURS-WORKED (WS-SUB) TO WS-TOTAL-HOURS
001560     END-IF
001570     IF       LK-ATT-LATE-FLAG (WS-SUB) = "Y"
001580              ADD 1 TO WS-LATE-COUNT
001590     END-IF
001600     IF       LK-ATT-OT-HOURS (WS-SUB) > ZERO
001610              ADD LK-ATT-OT-HOURS (WS-SUB) TO WS-OT-HOURS
001620     END-IF.
001630 AA011-EXIT.  EXIT.
001640*
001650 AA020-CALCULATE-PAY.
001660*--------------------
001670* RULE ORDER PER THE PAYROLL SPECIFICATION - DO NOT RE-SEQUENCE.
001680*
001690     IF       WS-TOTAL-HOURS > WS-STD-MTH-HOURS
001700              MOVE WS-STD-MTH-HOURS TO WS-CAPPED-HOURS
001710     ELSE
001720              MOVE WS-TOTAL-HOURS   TO WS-CAPPED-HOURS
001730     END-IF.
001740     COMPUTE  WS-BASE-SALARY ROUNDED =
001750              WS-CAPPED-HOURS * WS-HOURLY-RATE.
001760     COMPUTE  WS-OVERTIME-PAY ROUNDED =
001770              WS-OT-HOURS * WS-HOURLY-RATE * WS-OT-MULTIPLIER.
001780     COMPUTE  WS-LATE-PENALTY ROUNDED =
001790              WS-LATE-COUNT * WS-LATE-PENALTY-RT.
001800     COMPUTE  WS-GROSS ROUNDED =
001810              WS-BASE-SALARY + WS-OVERTIME-PAY - WS-LATE-PENALTY.
001820     COMPUTE  WS-TAX-DED ROUNDED = WS-GROSS * WS-TAX-RATE.
001830     COMPUTE  WS-PF-DED  ROUNDED = WS-GROSS * WS-PF-RATE.
001840     COMPUTE  WS-ESI-DED ROUNDED = WS-GROSS * WS-ESI-RATE.
001850     COMPUTE  WS-TOTAL-DED ROUNDED =
001860              WS-TAX-DED + WS-PF-DED + WS-ESI-DED.
001870     COMPUTE  WS-NET ROUNDED = WS-GROSS - WS-TOTAL-DED.
001872     IF       SW-TRACE-MODE IS ON
001874              DISPLAY "PYCALC - TRACE - EMP " LK-EMPLOYEE-NO
001875                      " BASE "  WS-BASE-SALARY
001876                      " O/T "   WS-OVERTIME-PAY
001877                      " LATE "  WS-LATE-PENALTY
001878                      " GROSS " WS-GROSS
001879                      " DEDS "  WS-TOTAL-DED
001880                      " NET "   WS-NET
001881     END-IF.
001890 AA020-EXIT.  EXIT.
001895*
001900 AA030-BUILD-SALARY-REC.
001910*-----------------------
001920     MOVE     LK-EMPLOYEE-NO   TO SAL-EMPLOYEE-NO.
001930     IF       LK-FIRST-EMP-NAME = SPACES
001940              MOVE LK-EMPLOYEE-NO TO WS-NAME-DIGITS
001960              STRING "EMPLOYEE " WS-NAME-EDIT
001970                     DELIMITED BY SIZE INTO SAL-EMP-NAME
001980     ELSE
001990              MOVE LK-FIRST-EMP-NAME TO SAL-EMP-NAME
002000     END-IF.
002010     MOVE     SPACES           TO SAL-EMP-CODE.
002020     MOVE     LK-PAY-YEAR      TO SAL-YEAR.
002030     MOVE     LK-PAY-MONTH     TO SAL-MONTH.
002040     MOVE     WS-BASE-SALARY   TO SAL-BASIC.
002050     MOVE     ZERO             TO SAL-ALLOWANCES.
002060     MOVE     WS-OVERTIME-PAY  TO SAL-OVERTIME-PAY.
002070     MOVE     WS-GROSS         TO SAL-GROSS.
002080     MOVE     WS-TAX-DED       TO SAL-TAX-DED.
002090     MOVE     WS-PF-DED        TO SAL-PF-DED.
002100     MOVE     WS-ESI-DED       TO SAL-ESI-DED.
002110     MOVE     WS-LATE-PENALTY  TO SAL-LATE-PENALTY.
002120     MOVE     WS-TOTAL-DED     TO SAL-TOTAL-DED.
002130     MOVE     WS-NET           TO SAL-NET.
002140     MOVE     WS-WORKING-DAYS  TO SAL-WORKING-DAYS.
002150     MOVE     WS-TOTAL-HOURS   TO SAL-TOTAL-HOURS.
002160     MOVE     WS-OT-HOURS      TO SAL-OT-HOURS.
002170     MOVE     WS-LATE-COUNT    TO SAL-LATE-COUNT.
002180     MOVE     LK-PROC-DATE     TO SAL-PROC-DATE.
002190     SET      SAL-STATUS-PROCESSED TO TRUE.
002200 AA030-EXIT.  EXIT.
002210*
