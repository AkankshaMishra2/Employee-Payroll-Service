000010*****************************************************************
000020*                                                               *
000030*               MONTHLY PAYROLL BATCH DRIVER                   *
000040*                                                               *
000050*****************************************************************
000060*
000070 IDENTIFICATION          DIVISION.
000080*================================
000090*
000100      PROGRAM-ID.         PYBPROC.
000110      AUTHOR.              V B COEN.
000120      INSTALLATION.        APPLEWOOD COMPUTERS.
000130      DATE-WRITTEN.        02-SEP-1988.
000140      DATE-COMPILED.
000150      SECURITY.            APPLEWOOD COMPUTERS PAYROLL - IN
000160                            CONFIDENCE.
000170*
000180*    REMARKS.             MONTH-END DRIVER.  READS THE SORTED
000190*                          ATTENDANCE FEED, GROUPS IT BY EMPLOYEE,
000200*                          SKIPS ANY EMPLOYEE ALREADY ROLLED FOR
000210*                          THE MONTH, CALLS PYCALC FOR THE REST AND
000220*                          APPENDS THE RESULT TO THE SALARY FILE.
000230*
000240*    CALLED MODULES.      PYCALC.
000250*
000260* CHANGE LOG.
000270* 02/09/1988 VBC - 1.0 FIRST CUT OF THE MONTH-END DRIVER, RUN AS A
000280*                      BATCH JOB STEP AFTER THE ATTENDANCE SORT.
000290* 14/04/1990 VBC -  .1 RE-RUN PROTECTION ADDED - SALARY FILE NOW
000300*                      PRE-LOADED TO A TABLE SO A RE-RUN OF A MONTH
000310*                      DOES NOT DOUBLE UP AN EMPLOYEE'S PAY.
000320* 27/07/1993 RJT -  .2 ZERO-ATTENDANCE EMPLOYEES NOW SKIPPED
000330*                      QUIETLY RATHER THAN ABENDING THE STEP.
000340* 09/01/1998 VBC -  .3 CENTURY-DATE REVIEW - PROCESSING DATE NOW
000350*                      STAMPED CCYYMMDD THROUGHOUT, SWITCHED THE
000360*                      ACCEPT FROM DATE TO THE YYYYMMDD FORM.
000370*                      Y2K SIGNED OFF.
000380* 21/05/2003 RJT -  .4 END-OF-JOB COUNTS NOW SHOW SKIPPED AS WELL
000390*                      AS PROCESSED AND ERROR TOTALS.
000400* 11/10/2009 VBC -  .5 MIGRATED FOR GNU COBOL, NO LOGIC CHANGE.
000410* 04/02/26  VBC -  1.1.0 RE-CUT ONTO THE NEW ATTENDANCE/SALARY
000420*                      RECORD SHAPES AND THE PYCALC SUBPROGRAM.
000422* 10/08/26  VBC -  1.1.1 DROPPED THE UNUSED UK/USA/INTL DATE-FORM
000424*                      COPY - END-OF-JOB DISPLAY NOW SHOWS THE
000426*                      RUN DATE AND RUN PERIOD DIRECTLY.
000427* 10/08/26  VBC -  1.1.2 OPEN AND WRITE ON BOTH FILES NOW CHECK
000428*                      STATUS THROUGH ZZ040-EVALUATE-MESSAGE.
000429* 10/08/26  VBC -  1.1.3 UPSI-0 WIRED IN AS A CALL-TRACE SWITCH.
000430*
000440*****************************************************************
000450* COPYRIGHT (C) 1988-2026 APPLEWOOD COMPUTERS.  ALL RIGHTS
000460* RESERVED.  FOR USE WITHIN THE LICENSED INSTALLATION ONLY -
000470* NOT TO BE COPIED OR PASSED TO A THIRD PARTY WITHOUT WRITTEN
000480* CONSENT OF THE PROPRIETOR.
000490*****************************************************************
000500*
000510 ENVIRONMENT             DIVISION.
000520*================================
000530*
000540 CONFIGURATION           SECTION.
000550 SOURCE-COMPUTER.        GENERIC-PC.
000560 OBJECT-COMPUTER.        GENERIC-PC.
000570 SPECIAL-NAMES.
000580     UPSI-0 IS SW-TRACE-MODE.
000590*    NO DECIMAL-POINT CLAUSE CODED - PERIOD IS THE DECIMAL POINT
000600*    THROUGHOUT, AS ACCOUNTS WOULD EXPECT ON A US-STYLE LEDGER.
000610*
000620 INPUT-OUTPUT            SECTION.
000630 FILE-CONTROL.
000640     SELECT  ATTENDANCE-FILE
000650             ASSIGN      TO ATTFILE
000660             ORGANIZATION IS LINE SEQUENTIAL
000670             FILE STATUS IS WS-ATT-STATUS.
000680     SELECT  SALARY-FILE
000690             ASSIGN      TO SALFILE
000700             ORGANIZATION IS SEQUENTIAL
000710             FILE STATUS IS WS-SAL-STATUS.
000720*
000730 DATA                    DIVISION.
000740*================================
000750*
000760 FILE                    SECTION.
000770*-----------------------
000780 FD  ATTENDANCE-FILE.
000790 COPY "WSPYATT.COB".
000800*
000810 FD  SALARY-FILE.
000820 COPY "WSPYSAL.COB".
000830*
000840 WORKING-STORAGE SECTION.
000850*-----------------------
000860 77  PROG-NAME               PIC X(17)        VALUE "PYBPROC  (1.1.0)".
000870*
000880 01  WS-FILE-STATUSES.
000890     03  WS-ATT-STATUS       PIC XX           VALUE "00".
000900     03  WS-SAL-STATUS       PIC XX           VALUE "00".
000910*
000920 01  WS-SWITCHES.
000930     03  WS-ATT-EOF-SW       PIC X            VALUE "N".
000940         88  WS-ATT-EOF                       VALUE "Y".
000950     03  WS-SAL-EOF-SW       PIC X            VALUE "N".
000960         88  WS-SAL-EOF                       VALUE "Y".
000970     03  WS-HAVE-CURRENT-SW  PIC X            VALUE "N".
000980         88  WS-HAVE-CURRENT                  VALUE "Y".
000990     03  WS-SAL-FOUND-SW     PIC X            VALUE "N".
001000         88  WS-SAL-EXISTS                    VALUE "Y".
001010*
001020 01  WS-COUNTS.
001030     03  WS-PROCESSED-COUNT  PIC 9(5)         COMP   VALUE ZERO.
001040     03  WS-ERROR-COUNT      PIC 9(5)         COMP   VALUE ZERO.
001050     03  WS-SKIPPED-COUNT    PIC 9(5)         COMP   VALUE ZERO.
001060     03  WS-SAL-TBL-COUNT    PIC 9(5)         COMP   VALUE ZERO.
001070     03  WS-SAL-IX           PIC 9(5)         COMP   VALUE ZERO.
001080*
001090 01  WS-CURRENT-EMPLOYEE.
001100     03  WS-CURRENT-EMP-NO   PIC 9(6)         COMP   VALUE ZERO.
001110     03  WS-CURRENT-EMP-NAME PIC X(30)        VALUE SPACES.
001120*
001130 01  WS-ATTENDANCE-TABLE.
001140     03  WS-ATT-COUNT        PIC 99           COMP   VALUE ZERO.
001150     03  WS-ATT-ENTRY        OCCURS 31 TIMES.
001160         05  WS-ATT-PRESENT-FLAG  PIC X.
001170         05  WS-ATT-HOURS-WORKED  PIC 9(2)V99.
001180         05  WS-ATT-LATE-FLAG     PIC X.
001190         05  WS-ATT-OT-HOURS      PIC 9(2)V99.
001200*
001210 01  WS-TODAY.
001220     03  WS-TODAY-8          PIC 9(8)         VALUE ZERO.
001222 01  WS-TODAY-BREAKDOWN REDEFINES WS-TODAY-8.
001224     03  WS-TODAY-CCYY       PIC 9(4).
001226     03  WS-TODAY-MM         PIC 99.
001228     03  WS-TODAY-DD         PIC 99.
001230*
001240 01  WS-SALARY-LOOKUP-TABLE.
001250     03  WS-SAL-TBL-ENTRY    OCCURS 2000 TIMES
001260                             INDEXED BY WS-SAL-IDX.
001270         05  WS-SAL-TBL-EMP-NO   PIC 9(6)     COMP.
001280*
001290 01  WS-RUN-PARMS.
001300     03  WS-RUN-YEAR         PIC 9(4)         VALUE ZERO.
001310     03  WS-RUN-MONTH        PIC 99           VALUE ZERO.
001315 01  WS-RUN-PERIOD REDEFINES WS-RUN-PARMS
001317                         PIC 9(6).
001320*
001322 01  WS-CHECK-STATUS         PIC XX           VALUE SPACES.
001324 01  WS-EVAL-MSG             PIC X(25)        VALUE SPACES.
001326*
001350 LINKAGE SECTION.
001360*===============
001370*
001380 01  LK-RUN-YEAR             PIC 9(4).
001390 01  LK-RUN-MONTH            PIC 99.
001400*
001410 PROCEDURE DIVISION CHAINING LK-RUN-YEAR LK-RUN-MONTH.
001420*
001430 AA000-MAIN              SECTION.
001440*********************************
001450     MOVE     LK-RUN-YEAR      TO WS-RUN-YEAR.
001460     MOVE     LK-RUN-MONTH     TO WS-RUN-MONTH.
001470     ACCEPT   WS-TODAY-8       FROM DATE YYYYMMDD.
001480     PERFORM  AA010-LOAD-SALARY-TABLE THRU AA010-EXIT.
001490     PERFORM  AA020-PROCESS-ATTENDANCE THRU AA020-EXIT.
001500     PERFORM  AA090-FINISH THRU AA090-EXIT.
001510     STOP     RUN.
001520 AA000-EXIT.  EXIT SECTION.
001530*
001540 AA010-LOAD-SALARY-TABLE.
001550*------------------------
001560* PRE-LOAD THE IDS ALREADY ROLLED FOR THIS YEAR/MONTH SO A RE-RUN
001570* OF THE STEP CANNOT PAY AN EMPLOYEE TWICE.
001580*
001590     MOVE     ZERO TO WS-SAL-TBL-COUNT.
001600     MOVE     "N"  TO WS-SAL-EOF-SW.
001610     OPEN     INPUT SALARY-FILE.
001620     IF       WS-SAL-STATUS = "35"
001630              GO TO AA010-EXIT
001640     END-IF.
001642     IF       WS-SAL-STATUS NOT = "00"
001644              MOVE WS-SAL-STATUS TO WS-CHECK-STATUS
001646              PERFORM ZZ040-EVALUATE-MESSAGE
001648              DISPLAY "PYBPROC - SALARY-FILE OPEN FAILED - "
001649                      WS-SAL-STATUS " " WS-EVAL-MSG
001650     END-IF.
001652     READ     SALARY-FILE AT END MOVE "Y" TO WS-SAL-EOF-SW.
001660     PERFORM  AA011-LOAD-ONE-ENTRY THRU AA011-EXIT
001670              UNTIL WS-SAL-EOF.
001680     CLOSE    SALARY-FILE.
001690 AA010-EXIT.  EXIT.
001700*
001710 AA011-LOAD-ONE-ENTRY.
001720*---------------------
001730     IF       SAL-YEAR = WS-RUN-YEAR
001740       AND    SAL-MONTH = WS-RUN-MONTH
001750       AND    WS-SAL-TBL-COUNT < 2000
001760              ADD 1 TO WS-SAL-TBL-COUNT
001770              MOVE SAL-EMPLOYEE-NO
001780                TO WS-SAL-TBL-EMP-NO (WS-SAL-TBL-COUNT)
001790     END-IF.
001800     READ     SALARY-FILE AT END MOVE "Y" TO WS-SAL-EOF-SW.
001810 AA011-EXIT.  EXIT.
001820*
001830 AA020-PROCESS-ATTENDANCE.
001840*-------------------------
001850     MOVE     "N"  TO WS-ATT-EOF-SW.
001860     MOVE     "N"  TO WS-HAVE-CURRENT-SW.
001870     MOVE     ZERO TO WS-ATT-COUNT.
001880     OPEN     INPUT ATTENDANCE-FILE.
001882     IF       WS-ATT-STATUS NOT = "00"
001884              MOVE WS-ATT-STATUS TO WS-CHECK-STATUS
001886              PERFORM ZZ040-EVALUATE-MESSAGE
001888              DISPLAY "PYBPROC - ATTENDANCE-FILE OPEN FAILED - "
001889                      WS-ATT-STATUS " " WS-EVAL-MSG
001890     END-IF.
001892     OPEN     EXTEND SALARY-FILE.
001894     IF       WS-SAL-STATUS NOT = "00"
001896              MOVE WS-SAL-STATUS TO WS-CHECK-STATUS
001898              PERFORM ZZ040-EVALUATE-MESSAGE
001899              DISPLAY "PYBPROC - SALARY-FILE OPEN FAILED - "
001900                      WS-SAL-STATUS " " WS-EVAL-MSG
001902     END-IF.
001904     READ     ATTENDANCE-FILE AT END MOVE "Y" TO WS-ATT-EOF-SW.
001910     PERFORM  AA030-PROCESS-ONE-LINE THRU AA030-EXIT
001920              UNTIL WS-ATT-EOF.
001930     IF       WS-HAVE-CURRENT
001940              PERFORM AA040-FINALIZE-EMPLOYEE THRU AA040-EXIT
001950     END-IF.
001960     CLOSE    ATTENDANCE-FILE.
001970     CLOSE    SALARY-FILE.
001980 AA020-EXIT.  EXIT.
001990*
002000 AA030-PROCESS-ONE-LINE.
002010*-----------------------
002020* A CHANGE OF EMPLOYEE NUMBER ON THE SORTED FEED IS THE CONTROL
002030* BREAK THAT TRIGGERS PAYROLL FOR THE EMPLOYEE JUST COMPLETED.
002040*
002050     IF       WS-HAVE-CURRENT
002060       AND    ATT-EMPLOYEE-NO NOT = WS-CURRENT-EMP-NO
002070              PERFORM AA040-FINALIZE-EMPLOYEE THRU AA040-EXIT
002080     END-IF.
002090     IF       NOT WS-HAVE-CURRENT
002100              MOVE ATT-EMPLOYEE-NO  TO WS-CURRENT-EMP-NO
002110              MOVE ATT-EMP-NAME     TO WS-CURRENT-EMP-NAME
002120              MOVE ZERO             TO WS-ATT-COUNT
002130              MOVE "Y"              TO WS-HAVE-CURRENT-SW
002140     END-IF.
002150     IF       WS-ATT-COUNT < 31
002160              ADD 1 TO WS-ATT-COUNT
002170              MOVE ATT-PRESENT-FLAG TO
002180                   WS-ATT-PRESENT-FLAG (WS-ATT-COUNT)
002190              MOVE ATT-HOURS-WORKED TO
002200                   WS-ATT-HOURS-WORKED (WS-ATT-COUNT)
002210              MOVE ATT-LATE-FLAG    TO
002220                   WS-ATT-LATE-FLAG (WS-ATT-COUNT)
002230              MOVE ATT-OT-HOURS     TO
002240                   WS-ATT-OT-HOURS (WS-ATT-COUNT)
002250     END-IF.
002260     READ     ATTENDANCE-FILE AT END MOVE "Y" TO WS-ATT-EOF-SW.
002270 AA030-EXIT.  EXIT.
002280*
002290 AA040-FINALIZE-EMPLOYEE.
002300*------------------------
002310     PERFORM  AA050-CHECK-EXISTING THRU AA050-EXIT.
002320     IF       WS-SAL-EXISTS
002330              ADD 1 TO WS-SKIPPED-COUNT
002340     ELSE
002350       IF     WS-ATT-COUNT = ZERO
002360              ADD 1 TO WS-SKIPPED-COUNT
002370       ELSE
002372              IF   SW-TRACE-MODE IS ON
002374                   DISPLAY "PYBPROC - TRACE - CALLING PYCALC FOR "
002376                           WS-CURRENT-EMP-NO " "
002378                           WS-CURRENT-EMP-NAME
002379              END-IF
002380              CALL "PYCALC" USING WS-ATTENDANCE-TABLE
002390                                  WS-CURRENT-EMP-NAME
002400                                  WS-CURRENT-EMP-NO
002410                                  WS-RUN-YEAR
002420                                  WS-RUN-MONTH
002430                                  WS-TODAY-8
002440                                  PY-SALARY-RECORD
002445              WRITE  PY-SALARY-RECORD
002450              IF     WS-SAL-STATUS NOT = "00"
002460                     MOVE WS-SAL-STATUS TO WS-CHECK-STATUS
002462                     PERFORM ZZ040-EVALUATE-MESSAGE
002464                     DISPLAY "PYBPROC - SALARY-FILE WRITE FAILED - "
002466                             WS-SAL-STATUS " " WS-EVAL-MSG
002468                     ADD 1 TO WS-ERROR-COUNT
002470              ELSE
002490                     ADD 1 TO WS-PROCESSED-COUNT
002500              END-IF
002510       END-IF
002520     END-IF.
002530     MOVE     ZERO TO WS-ATT-COUNT.
002540     MOVE     "N"  TO WS-HAVE-CURRENT-SW.
002550 AA040-EXIT.  EXIT.
002560*
002570 AA050-CHECK-EXISTING.
002580*---------------------
002590     MOVE     "N" TO WS-SAL-FOUND-SW.
002600     SET      WS-SAL-IDX TO 1.
002610     SEARCH   WS-SAL-TBL-ENTRY
002620              AT END
002630                 MOVE "N" TO WS-SAL-FOUND-SW
002640              WHEN WS-SAL-TBL-EMP-NO (WS-SAL-IDX) = WS-CURRENT-EMP-NO
002650                 MOVE "Y" TO WS-SAL-FOUND-SW.
002660 AA050-EXIT.  EXIT.
002670*
002680 AA090-FINISH.
002690*-------------
002700     DISPLAY  "PYBPROC - MONTH-END PAYROLL RUN COMPLETE".
002705     DISPLAY  "RUN DATE............. " WS-TODAY-CCYY "-"
002707              WS-TODAY-MM "-" WS-TODAY-DD.
002709     DISPLAY  "RUN PERIOD (YYYYMM).. " WS-RUN-PERIOD.
002710     DISPLAY  "EMPLOYEES PROCESSED.. " WS-PROCESSED-COUNT.
002720     DISPLAY  "EMPLOYEES SKIPPED.... " WS-SKIPPED-COUNT.
002730     DISPLAY  "EMPLOYEES IN ERROR... " WS-ERROR-COUNT.
002740 AA090-EXIT.  EXIT.
002750*
002760 ZZ040-EVALUATE-MESSAGE      SECTION.
002770*********************************
002772* 10/08/26 VBC - COMMON FILE-STATUS-TO-MESSAGE LOOKUP FOR
002774*                ATTENDANCE-FILE AND SALARY-FILE, CALLED FROM
002776*                WHICHEVER PARAGRAPH SPOTS A BAD STATUS.
002778*
002780     EVALUATE WS-CHECK-STATUS
002782        WHEN  "00"
002784              MOVE "SUCCESSFUL COMPLETION    " TO WS-EVAL-MSG
002786        WHEN  "10"
002788              MOVE "NO MORE RECORDS - AT END  " TO WS-EVAL-MSG
002790        WHEN  "23"
002792              MOVE "RECORD NOT FOUND          " TO WS-EVAL-MSG
002794        WHEN  "35"
002796              MOVE "FILE DOES NOT EXIST       " TO WS-EVAL-MSG
002798        WHEN  "37"
002800              MOVE "OPEN MODE NOT SUPPORTED   " TO WS-EVAL-MSG
002802        WHEN  OTHER
002804              MOVE "FILE I-O ERROR - SEE LOG  " TO WS-EVAL-MSG
002806     END-EVALUATE.
002808 ZZ040-EVAL-MSG-EXIT.
002810     EXIT     SECTION.
002812*
